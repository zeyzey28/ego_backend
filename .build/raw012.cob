       IDENTIFICATION DIVISION.
      *=======================*
       PROGRAM-ID.    CGPRG012.
       AUTHOR.        JOAO CARLOS FERREIRA.
       INSTALLATION.  FATEC SAO CAETANO.
       DATE-WRITTEN.  14/08/1994.
       DATE-COMPILED. 14/08/1994.
       SECURITY.      USO INTERNO DA PREFEITURA - OUVIDORIA.
      *--------------------------------------------------------------*
      * DISCIPLINA: PROGRAMACAO MAINFRAME
      *--------------------------------------------------------------*
      * OBJETIVO: LER O CADASTRO DE QUADRAS DO MUNICIPIO (GRID), O
      *           CADASTRO DAS TRES PARADAS DE ONIBUS MAIS PROXIMAS
      *           DE CADA QUADRA, O CADASTRO DE PARADAS DE ONIBUS E O
      *           ARQUIVO DE RECLAMACOES DA OUVIDORIA. PARA CADA
      *           RECLAMACAO: CLASSIFICAR A URGENCIA PELA CATEGORIA,
      *           LOCALIZAR A QUADRA ONDE O PONTO CAI (TESTE PONTO-
      *           -NO-POLIGONO, COM RESERVA PELO CENTROIDE MAIS
      *           PROXIMO), CALCULAR A DISTANCIA GEODESICA E O TEMPO
      *           DE CAMINHADA ATE A PARADA MAIS PROXIMA DA QUADRA E
      *           GRAVAR O CADASTRO DE RECLAMACOES PROCESSADAS, COM
      *           RELATORIO FINAL DE TOTAIS DE CONTROLE.
      *--------------------------------------------------------------*
      *------------------> HISTORICO - MANUTENCAO <------------------*
      * VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO
      * ------  -------  ------  ------  -------------------------
      *  V01    AGO/1994 014001  YWJG    SISTEMA ORIGINAL - LE QUADRAS,
      *                                  PARADAS E RECLAMACOES DA
      *                                  OUVIDORIA, GRAVA CADASTRO
      *                                  PROCESSADO E RELATORIO FINAL
      *  V02    MAR/1995 014007  YWJG    INCLUIDA ROTINA PROPRIA DE
      *                                  RAIZ QUADRADA POR NEWTON-
      *                                  -RAPHSON (O COMPILADOR DAQUI
      *                                  NAO TEM SQRT EMBUTIDA)
      *  V03    OUT/1995 014012  RSM     INCLUIDAS ROTINAS DE SENO,
      *                                  COSSENO E ARCO-TANGENTE POR
      *                                  SERIE DE TAYLOR, PARA CALCULO
      *                                  DA DISTANCIA GEODESICA PELA
      *                                  FORMULA DE HAVERSINE
      *  V04    JAN/1996 014019  YWJG    CORRIGIDO ARREDONDAMENTO DA
      *                                  DISTANCIA PARA 1 CASA DECIMAL
      *                                  CONFORME PEDIDO DA OUVIDORIA
      *  V05    JUN/1996 014025  RSM     INCLUIDA TABELA DE QUADRAS EM
      *                                  MEMORIA (ANTES LIA O CADASTRO
      *                                  DE QUADRAS POR CHAVE DIRETO
      *                                  DO ARQUIVO, FICAVA MUITO LENTO)
      *  V06    NOV/1996 014031  YWJG    INCLUIDA BUSCA DE QUADRA POR
      *                                  CENTROIDE MAIS PROXIMO QUANDO
      *                                  O PONTO FICA FORA DE TODOS OS
      *                                  POLIGONOS CADASTRADOS
      *  V07    FEV/1997 014038  RSM     TRATAMENTO DE PARADA AUSENTE
      *                                  NO CADASTRO DE PARADAS (GRAVA
      *                                  ZEROS NOS CAMPOS E CONTINUA)
      *  V08    SET/1997 014044  YWJG    INCLUIDOS CONTADORES DE
      *                                  RECLAMACAO POR URGENCIA NO
      *                                  RELATORIO FINAL DE TOTAIS
      *  V09    JAN/1998 014050  RSM     REVISAO GERAL PARA VIRADA DO
      *                                  ANO 2000 - CAMPO DE DATA DO
      *                                  SISTEMA (WS-DTSYS) AJUSTADO
      *                                  PARA RECONHECER O SECULO 19/20
      *  V10    DEZ/1999 014058  YWJG    TESTE FINAL DO BUGUE DO
      *                                  MILENIO - QUADRAS E PARADAS
      *                                  NAO TEM CAMPO DE DATA, NADA A
      *                                  CORRIGIR NESTE PROGRAMA
      *  V11    MAI/2003 014066  JCF     AJUSTADA CLASSIFICACAO DE
      *                                  URGENCIA PARA ACEITAR A
      *                                  CATEGORIA COM ESPACO OU COM
      *                                  TRACEJADO ENTRE AS PALAVRAS
      *  V12    OUT/2006 014071  JCF     INCLUIDO CONTADOR DE
      *                                  RECLAMACOES SEM QUADRA NO
      *                                  RELATORIO DE TOTAIS DE
      *                                  CONTROLE, A PEDIDO DA
      *                                  OUVIDORIA
      *  V13    MAR/2009 014079  JCF     CLASSIFICACAO DE URGENCIA
      *                                  (VER V11) NAO RECONHECIA A
      *                                  CATEGORIA GRAVADA COM TRACO
      *                                  BAIXO (UNDER-LINE) ENTRE AS
      *                                  PALAVRAS, CAIA SEMPRE EM
      *                                  GREEN. NORMALIZA O TRACO
      *                                  BAIXO PARA BRANCO ANTES DA
      *                                  PROCURA NA TABELA E CONTA EM
      *                                  WS-CT-SEPARADOR QUANTAS
      *                                  RECLAMACOES PRECISARAM DESTA
      *                                  NORMALIZACAO
      *  V14    JUN/2009 014083  JCF     CATEGORIA GRAVADA COM ESPACO
      *                                  EM BRANCO NA FRENTE (DIGITACAO
      *                                  NA OUVIDORIA) TAMBEM CAIA
      *                                  SEMPRE EM GREEN, MESMO APOS A
      *                                  CORRECAO DA V13. INCLUIDA
      *                                  ROTINA PROPRIA DE AJUSTE A
      *                                  ESQUERDA (405-AJUSTAR-
      *                                  -CATEGORIA-ESQUERDA) ANTES DA
      *                                  PROCURA NA TABELA DE URGENCIA
      *--------------------------------------------------------------*
       ENVIRONMENT DIVISION.
      *====================*
       CONFIGURATION SECTION.
      *---------------------*
       SPECIAL-NAMES.
           C01             IS TOP-OF-FORM
           CLASS CLASSE-NUM   IS '0' THRU '9'
           UPSI-0          IS CHAVE-REPROCESSO
           .
       INPUT-OUTPUT SECTION.
      *---------------------*
       FILE-CONTROL.
           SELECT GRID-FILE    ASSIGN TO GRIDARQJ
                  FILE STATUS  IS WS-FS-GRID
           .
           SELECT NSTOPS-FILE  ASSIGN TO NSTOPSJ
                  FILE STATUS  IS WS-FS-NSTP
           .
           SELECT STOPS-FILE   ASSIGN TO STOPSARJ
                  FILE STATUS  IS WS-FS-STOP
           .
           SELECT COMPLT-FILE  ASSIGN TO COMPLTJ
                  FILE STATUS  IS WS-FS-COMP
           .
           SELECT COMPOUT-FILE ASSIGN TO COMPOUTJ
                  FILE STATUS  IS WS-FS-CMOU
           .
           SELECT REPORT-FILE  ASSIGN TO RELATRJ
                  FILE STATUS  IS WS-FS-REL
           .
       DATA DIVISION.
      *=============*
       FILE SECTION.
      *------------*
      *-----> CADASTRO DE QUADRAS DO MUNICIPIO (POLIGONOS)
       FD  GRID-FILE
           LABEL RECORD STANDARD
           RECORDING MODE  F
           .
       01  REG-GRID-IN.
           05  GRID-ID-IN          PIC 9(06).
           05  ACCESS-SCORE-IN     PIC S9(03)V9(04).
           05  SLOPE-SCORE-IN      PIC S9(03)V9(04).
           05  VERTCOUNT-IN        PIC 9(02).
           05  VERTICE-IN          OCCURS 16 TIMES.
               10  VERT-LAT-IN     PIC S9(03)V9(06).
               10  VERT-LON-IN     PIC S9(03)V9(06).
           05  CENTR-LAT-IN        PIC S9(03)V9(06).
           05  CENTR-LON-IN        PIC S9(03)V9(06).
           05  FILLER              PIC X(10).
      *-----> CADASTRO DAS 3 PARADAS MAIS PROXIMAS DE CADA QUADRA
       FD  NSTOPS-FILE
           LABEL RECORD STANDARD
           RECORDING MODE  F
           .
       01  REG-NSTOPS-IN.
           05  NS-GRID-ID-IN       PIC 9(06).
           05  NS-PARADA-IN        OCCURS 3 TIMES.
               10  NS-STOP-ID-IN   PIC 9(06).
           05  NS-DIST-IN          OCCURS 3 TIMES
                                   PIC 9(06)V9(01).
           05  FILLER              PIC X(15).
      *-----> CADASTRO DE PARADAS DE ONIBUS
       FD  STOPS-FILE
           LABEL RECORD STANDARD
           RECORDING MODE  F
           .
       01  REG-STOPS-IN.
           05  STOP-ID-IN          PIC 9(06).
           05  STOP-NOME-IN        PIC X(30).
           05  STOP-LAT-IN         PIC S9(03)V9(06).
           05  STOP-LON-IN         PIC S9(03)V9(06).
           05  FILLER              PIC X(06).
      *-----> ARQUIVO DE RECLAMACOES RECEBIDAS DA OUVIDORIA
       FD  COMPLT-FILE
           LABEL RECORD STANDARD
           RECORDING MODE  F
           .
       01  REG-COMPLT-IN.
           05  COMPLAINT-ID-IN     PIC 9(06).
           05  CATEGORIA-IN        PIC X(20).
           05  DESCRICAO-IN        PIC X(40).
           05  COMP-LAT-IN         PIC S9(03)V9(06).
           05  COMP-LON-IN         PIC S9(03)V9(06).
           05  STATUS-IN           PIC X(10).
           05  FILLER              PIC X(06).
      *-----> CADASTRO DE RECLAMACOES PROCESSADAS (SAIDA)
       FD  COMPOUT-FILE
           LABEL RECORD STANDARD
           RECORDING MODE  F
           .
       01  REG-COMPOUT-OUT.
           05  COMPLAINT-ID-OUT    PIC 9(06).
           05  CATEGORIA-OUT       PIC X(20).
           05  DESCRICAO-OUT       PIC X(40).
           05  COMP-LAT-OUT        PIC S9(03)V9(06).
           05  COMP-LON-OUT        PIC S9(03)V9(06).
           05  STATUS-OUT          PIC X(10).
           05  URGENCIA-OUT        PIC X(06).
           05  GRID-ID-OUT         PIC 9(06).
           05  PARADA-PROX-OUT     PIC 9(06).
           05  DIST-CAMINH-OUT     PIC 9(06)V9(01).
           05  MIN-CAMINH-OUT      PIC 9(04)V9(02).
           05  FILLER              PIC X(15).
      *-----> RELATORIO FINAL DE RECLAMACOES E TOTAIS DE CONTROLE
       FD  REPORT-FILE
           LABEL RECORD OMITTED
           RECORDING MODE  F
           .
       01  REG-RELATORIO           PIC X(132).
      *
       WORKING-STORAGE SECTION.
      *-----------------------*
       01  FILLER                  PIC X(35)        VALUE
           '**** INICIO DA WORKING-STORAGE ****'.
      *-----> AREA AUXILIAR (VER V13 - CONTROLE DO NORMALIZADOR
      *       DE SEPARADOR DA CATEGORIA DA RECLAMACAO)
       77  WS-TALLY-SEPARADOR      PIC 9(02)  COMP   VALUE ZERO.~~DOC14079~~
       77  WS-CT-SEPARADOR         PIC 9(06)  COMP   VALUE ZERO.~~DOC14079~~
      *-----> VARIAVEIS AUXILIARES UTILIZADAS NO PROCESSAMENTO
       01  WS-AREA-AUX.
           05  WS-FIM              PIC X(01)        VALUE 'N'.
               88  FIM-RECLAMACOES                  VALUE 'S'.
           05  WS-FS-GRID          PIC X(02).
           05  WS-FS-NSTP          PIC X(02).
           05  WS-FS-STOP          PIC X(02).
           05  WS-FS-COMP          PIC X(02).
           05  WS-FS-CMOU          PIC X(02).
           05  WS-FS-REL           PIC X(02).
           05  WS-MSG              PIC X(40).
           05  WS-FS-MSG           PIC X(02).
           05  WS-CTLIN            PIC 9(02)        VALUE 66.
           05  FILLER              PIC X(02).
      *-----> DATA DO SISTEMA, COM VISAO DE SECULO (VER V09 - Y2K)
       01  WS-DTSYS                PIC 9(06).
       01  WS-DTSYS-R  REDEFINES WS-DTSYS.
           05  WS-DTSYS-AA         PIC 9(02).
           05  WS-DTSYS-MM         PIC 9(02).
           05  WS-DTSYS-DD         PIC 9(02).
       01  WS-DTSYS-SECULO         PIC 9(02).
      *-----> CONTADORES DE CONTROLE (LEITURA/GRAVACAO/URGENCIA)
       01  WS-CONTADORES           COMP.
           05  WS-CT-GRID          PIC 9(06).
           05  WS-CT-NSTP          PIC 9(06).
           05  WS-CT-STOP          PIC 9(06).
           05  WS-CT-LIDO          PIC 9(06).
           05  WS-CT-GRAVADO       PIC 9(06).
           05  WS-CT-URG-RED       PIC 9(06).
           05  WS-CT-URG-YEL       PIC 9(06).
           05  WS-CT-URG-GRE       PIC 9(06).
           05  WS-CT-SEM-GRID      PIC 9(06).~~DOC14071~~
           05  FILLER              PIC 9(02).
      *-----> INDICES E SUBSCRITOS DAS TABELAS EM MEMORIA
       01  WS-INDICES              COMP.
           05  WS-IX-GRID          PIC 9(04).
           05  WS-IX-NSTP          PIC 9(04).
           05  WS-IX-STOP          PIC 9(04).
           05  WS-IX-VERT          PIC 9(02).
           05  WS-IX-VERT-PROX     PIC 9(02).
           05  WS-IX-PARA          PIC 9(01).
           05  WS-CONT-ITER        PIC 9(02).
           05  WS-CONT-CRUZA       PIC 9(02).
           05  WS-TEMP-QUOC        PIC 9(02).
           05  WS-TEMP-RESTO       PIC 9(01).
           05  WS-IX-TRIM          PIC 9(02).~~DOC14083~~
           05  WS-LEN-TRIM         PIC 9(02).~~DOC14083~~
           05  FILLER              PIC 9(02).
      *-----> SINALIZADORES DE LADO DA ARESTA (TESTE PAR-IMPAR)
       01  WS-FLAG-A                PIC X(01).
       01  WS-FLAG-B                PIC X(01).
      *-----> CODIGO DE RETORNO DE BUSCA, COM VISAO ALFA PARA
      *       CONFERENCIA EM TEMPO DE DEPURACAO (VER V03)
       01  WS-COD-RETORNO          PIC 9(04).
       01  WS-COD-RETORNO-ALFA  REDEFINES WS-COD-RETORNO
                                 PIC X(04).
      *-----> TABELA DE QUADRAS EM MEMORIA (CARREGADA NO INICIO)
      *       CARREGADA EM ORDEM CRESCENTE DE GRID-ID (VER V05)
       01  WS-TAB-GRID.
           05  WS-GRID-ENTRY  OCCURS 500 TIMES
                              ASCENDING KEY IS WS-G-ID
                              INDEXED BY WS-IDX-GRID.
               10  WS-G-ID             PIC 9(06).
               10  WS-G-ACCESS         PIC S9(03)V9(04).
               10  WS-G-SLOPE          PIC S9(03)V9(04).
               10  WS-G-VERTCNT        PIC 9(02).
               10  WS-G-VERTICE OCCURS 16 TIMES.
                   15  WS-G-VLAT       PIC S9(03)V9(06).
                   15  WS-G-VLON       PIC S9(03)V9(06).
               10  WS-G-CENTR-LAT      PIC S9(03)V9(06).
               10  WS-G-CENTR-LON      PIC S9(03)V9(06).
           05  FILLER                  PIC X(02).
      *-----> TABELA DAS 3 PARADAS MAIS PROXIMAS DE CADA QUADRA
       01  WS-TAB-NSTOPS.
           05  WS-NSTOP-ENTRY  OCCURS 500 TIMES
                               ASCENDING KEY IS WS-NS-GRID-ID
                               INDEXED BY WS-IDX-NSTP.
               10  WS-NS-GRID-ID       PIC 9(06).
               10  WS-NS-PARADA   OCCURS 3 TIMES.
                   15  WS-NS-STOP-ID   PIC 9(06).
               10  WS-NS-DIST     OCCURS 3 TIMES
                                   PIC 9(06)V9(01).
           05  FILLER                  PIC X(02).
      *-----> TABELA DE PARADAS DE ONIBUS DO MUNICIPIO
       01  WS-TAB-STOPS.
           05  WS-STOP-ENTRY  OCCURS 1000 TIMES
                              ASCENDING KEY IS WS-S-ID
                              INDEXED BY WS-IDX-STOP.
               10  WS-S-ID             PIC 9(06).
               10  WS-S-NOME           PIC X(30).
               10  WS-S-LAT            PIC S9(03)V9(06).
               10  WS-S-LON            PIC S9(03)V9(06).
           05  FILLER                  PIC X(02).
      *-----> TABELA DE CLASSIFICACAO DE URGENCIA POR CATEGORIA
      *       (VER V11 - ACEITA SEPARADOR ESPACO OU TRACEJADO)
       01  WS-TAB-URGENCIA-DADOS.
           05 FILLER  PIC X(26) VALUE 'BORU-PATLAMASI      RED   '.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'BORU PATLAMASI      RED   '.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'SU-BASKINI          RED   '.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'SU BASKINI          RED   '.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'YANGIN              RED   '.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'MERDIVEN-KIRIK      YELLOW'.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'MERDIVEN KIRIK      YELLOW'.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'KALDIRIM-BOZUK      YELLOW'.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'KALDIRIM BOZUK      YELLOW'.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'RAMPA-EKSIK         YELLOW'.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'RAMPA EKSIK         YELLOW'.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'ISIK-YANMIYOR       GREEN '.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'ISIK YANMIYOR       GREEN '.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'COP-TOPLAMA         GREEN '.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'COP TOPLAMA         GREEN '.~~DOC14066~~
           05 FILLER  PIC X(26) VALUE 'DIGER               GREEN '.
       01  WS-TAB-URGENCIA  REDEFINES WS-TAB-URGENCIA-DADOS.
           05  WS-URG-ENTRY  OCCURS 16 TIMES INDEXED BY WS-IDX-URG.
               10  WS-URG-CATEGORIA   PIC X(20).
               10  WS-URG-NIVEL       PIC X(06).
      *-----> AREA DE TRABALHO DA RECLAMACAO CORRENTE
       01  WS-AREA-RECLAMACAO.
           05  WS-URGENCIA-ACHADA  PIC X(06).
           05  WS-CATEGORIA-NORM   PIC X(20).
           05  WS-CATEGORIA-TEMP   PIC X(20).~~DOC14083~~
           05  WS-GRID-ACHADA      PIC 9(06).
           05  WS-ACHOU-POLIGONO   PIC X(01).
           05  WS-PARADA-ACHADA    PIC 9(06).
           05  WS-NSTP-ACHADA-FLAG PIC X(01).
           05  WS-STOP-ACHADO-FLAG PIC X(01).
           05  WS-MIN-ACHADO       PIC X(01).
           05  WS-DIST-MIN-PARADA  PIC 9(06)V9(04).
           05  WS-DIST-MIN-CENTR   PIC 9(08)V9(04).
           05  WS-SLOPE-RESERVADA  PIC S9(03)V9(04).
           05  FILLER              PIC X(02).
      *-----> AREA DE CALCULO GEODESICO (HAVERSINE) - COMUM A TODOS
       01  WS-AREA-GEO.
           05  WS-LAT-A            PIC S9(03)V9(06).
           05  WS-LON-A            PIC S9(03)V9(06).
           05  WS-LAT-B            PIC S9(03)V9(06).
           05  WS-LON-B            PIC S9(03)V9(06).
           05  WS-RAD-LAT-A        PIC S9(03)V9(09).
           05  WS-RAD-LAT-B        PIC S9(03)V9(09).
           05  WS-RAD-DELTA-LAT    PIC S9(03)V9(09).
           05  WS-RAD-DELTA-LON    PIC S9(03)V9(09).
           05  WS-ARG-SENO1        PIC S9(03)V9(09).
           05  WS-ARG-SENO2        PIC S9(03)V9(09).
           05  WS-SENO-DLAT-2      PIC S9(01)V9(09).
           05  WS-SENO-DLON-2      PIC S9(01)V9(09).
           05  WS-COS-LAT-A        PIC S9(01)V9(09).
           05  WS-COS-LAT-B        PIC S9(01)V9(09).
           05  WS-VALOR-A          PIC S9(01)V9(09).
           05  WS-VALOR-1-MENOS-A  PIC S9(01)V9(09).
           05  WS-RAIZ-A           PIC S9(01)V9(09).
           05  WS-RAIZ-1MENOSA     PIC S9(01)V9(09).
           05  WS-VALOR-C          PIC S9(03)V9(09).
           05  WS-DIST-CALC        PIC 9(08)V9(04).
           05  WS-MINUTOS-CALC     PIC 9(06)V9(04).
           05  FILLER              PIC X(02).
      *-----> CONSTANTES GEODESICAS E DE TRIGONOMETRIA
       01  WS-CONSTANTES.
           05  WS-PI               PIC S9(01)V9(10) VALUE 3.1415926536.
           05  WS-GRAUS-RAD        PIC S9(01)V9(10) VALUE 0.0174532925.
           05  WS-RAIO-TERRA       PIC 9(07)        VALUE 6371000.
           05  WS-VEL-CAMINHADA    PIC 9(01)V9(01)  VALUE 1.4.
           05  FILLER              PIC X(02).
      *-----> VISAO REDEFINIDA DA CONSTANTE PI PARA CONFERENCIA DO
      *       SINAL EM TEMPO DE DEPURACAO (MANTIDA DESDE A V03)
       01  WS-PI-ALFA  REDEFINES WS-PI  PIC X(12).
      *-----> AREA DE TRABALHO DA ROTINA DE RAIZ QUADRADA (V02)
       01  WS-AREA-SQRT.
           05  WS-SQRT-ENTRADA     PIC S9(01)V9(09).
           05  WS-SQRT-X           PIC S9(03)V9(09).
           05  WS-SQRT-SAIDA       PIC S9(01)V9(09).
           05  FILLER              PIC X(02).
      *-----> AREA DE TRABALHO DO SENO E COSSENO POR SERIE (V03)
       01  WS-AREA-TRIG.
           05  WS-ANGULO-ENTRADA   PIC S9(03)V9(09).
           05  WS-SENO-SAIDA       PIC S9(01)V9(09).
           05  WS-COSSENO-SAIDA    PIC S9(01)V9(09).
           05  FILLER              PIC X(02).
      *-----> AREA DE TRABALHO DO ARCO-TANGENTE E ARCO-TAN2 (V03)
       01  WS-AREA-ATAN.
           05  WS-ATAN-ENTRADA     PIC S9(03)V9(09).
           05  WS-ATAN-X           PIC S9(03)V9(09).
           05  WS-ATAN-SAIDA       PIC S9(03)V9(09).
           05  WS-ATAN-NEGATIVO    PIC X(01).
           05  WS-ATAN2-Y          PIC S9(01)V9(09).
           05  WS-ATAN2-X          PIC S9(01)V9(09).
           05  WS-ATAN2-SAIDA      PIC S9(03)V9(09).
           05  FILLER              PIC X(02).
      *-----> LINHAS DE IMPRESSAO DO RELATORIO
       01  WS-CAB1.
           05  FILLER              PIC X(36) VALUE
               'PREFEITURA MUNICIPAL - OUVIDORIA   '.
           05  FILLER              PIC X(45) VALUE
               'ACCESSIBILITY COMPLAINT BATCH SUMMARY       '.
           05  FILLER              PIC X(06) VALUE 'FL.'.
           05  WS-CAB1-FOLHA       PIC ZZZ9.
       01  WS-CAB2.
           05  FILLER              PIC X(132) VALUE ALL '-'.
       01  WS-CAB3.
           05  FILLER              PIC X(08) VALUE 'RECLAMA.'.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  FILLER              PIC X(20) VALUE 'CATEGORIA'.
           05  FILLER              PIC X(08) VALUE 'URGENCIA'.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  FILLER              PIC X(08) VALUE 'QUADRA'.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  FILLER              PIC X(08) VALUE 'PARADA'.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  FILLER              PIC X(12) VALUE 'DIST.(M)'.
           05  FILLER              PIC X(12) VALUE 'MINUTOS'.
       01  WS-LINHA-DETALHE.
           05  WS-DET-ID           PIC Z(05)9.
           05  FILLER              PIC X(04) VALUE SPACES.
           05  WS-DET-CATEGORIA    PIC X(20).
           05  WS-DET-URGENCIA     PIC X(08).
           05  FILLER              PIC X(02) VALUE SPACES.
           05  WS-DET-GRID         PIC Z(05)9.
           05  FILLER              PIC X(04) VALUE SPACES.
           05  WS-DET-PARADA       PIC Z(05)9.
           05  FILLER              PIC X(04) VALUE SPACES.
           05  WS-DET-DIST         PIC ZZZ,ZZ9.9.
           05  FILLER              PIC X(02) VALUE SPACES.
           05  WS-DET-MINUTOS      PIC ZZ9.99.
       01  WS-LINHA-SUMARIO.
           05  FILLER              PIC X(24).
           05  WS-SUM-VALOR        PIC ZZZ,ZZ9.
       01  WS-HIFEN                PIC X(80)        VALUE ALL '-'.
       01  FILLER                  PIC X(35)        VALUE
           '****** FIM DA WORKING-STORAGE *****'.
      *
       PROCEDURE DIVISION.
      *==================*
      *--------------------------------------------------------------*
      *    PROCESSO PRINCIPAL - LE RECLAMACOES E GRAVA CADASTRO
      *--------------------------------------------------------------*
       000-CGPRG012.

           PERFORM 010-INICIAR
           PERFORM 030-PROCESSAR UNTIL FIM-RECLAMACOES
           PERFORM 090-TERMINAR
           STOP RUN
           .
      *--------------------------------------------------------------*
      *    PROCEDIMENTOS INICIAIS - ABRE ARQUIVOS E CARREGA TABELAS
      *--------------------------------------------------------------*
       010-INICIAR.

           ACCEPT WS-DTSYS FROM DATE
           IF WS-DTSYS-AA > 50
              MOVE 19 TO WS-DTSYS-SECULO
           ELSE
              MOVE 20 TO WS-DTSYS-SECULO
           END-IF

           DISPLAY ' *========================================*'
           DISPLAY ' *   PREFEITURA MUNICIPAL - OUVIDORIA      *'
           DISPLAY ' *   CGPRG012 - ACCESSIBILITY COMPLAINT    *'
           DISPLAY ' *              BATCH                      *'
           DISPLAY ' *========================================*'

           PERFORM 020-ABRIR-ARQUIVOS
           PERFORM 012-CARREGAR-GRID
           PERFORM 013-CARREGAR-NSTOPS
           PERFORM 014-CARREGAR-STOPS
           PERFORM 025-LER-COMPLT
           PERFORM 820-IMPRIMIR-CABECALHO
           .
      *--------------------------------------------------------------*
      *    ABERTURA DE TODOS OS ARQUIVOS DO PROCESSAMENTO
      *--------------------------------------------------------------*
       020-ABRIR-ARQUIVOS.

           OPEN INPUT  GRID-FILE
           IF WS-FS-GRID NOT = '00'
              MOVE 'ERRO AO ABRIR O GRID-FILE'   TO WS-MSG
              MOVE  WS-FS-GRID                   TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF

           OPEN INPUT  NSTOPS-FILE
           IF WS-FS-NSTP NOT = '00'
              MOVE 'ERRO AO ABRIR O NSTOPS-FILE' TO WS-MSG
              MOVE  WS-FS-NSTP                   TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF

           OPEN INPUT  STOPS-FILE
           IF WS-FS-STOP NOT = '00'
              MOVE 'ERRO AO ABRIR O STOPS-FILE'  TO WS-MSG
              MOVE  WS-FS-STOP                   TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF

           OPEN INPUT  COMPLT-FILE
           IF WS-FS-COMP NOT = '00'
              MOVE 'ERRO AO ABRIR O COMPLT-FILE' TO WS-MSG
              MOVE  WS-FS-COMP                   TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF

           OPEN OUTPUT COMPOUT-FILE
           IF WS-FS-CMOU NOT = '00'
              MOVE 'ERRO AO ABRIR O COMPOUT-FILE' TO WS-MSG
              MOVE  WS-FS-CMOU                    TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF

           OPEN OUTPUT REPORT-FILE
           IF WS-FS-REL NOT = '00'
              MOVE 'ERRO AO ABRIR O REPORT-FILE' TO WS-MSG
              MOVE  WS-FS-REL                    TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF
           .
      *--------------------------------------------------------------*
      *    CARGA DA TABELA DE QUADRAS EM MEMORIA (VER V05)
      *--------------------------------------------------------------*
       012-CARREGAR-GRID.

           PERFORM 016-LER-GRID
           PERFORM 017-ARMAZENAR-GRID UNTIL WS-FS-GRID = '10'
           .

       016-LER-GRID.

           READ GRID-FILE INTO REG-GRID-IN
           IF WS-FS-GRID NOT = '00' AND '10'
              MOVE 'ERRO NA LEITURA DO GRID-FILE' TO WS-MSG
              MOVE  WS-FS-GRID                    TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF
           .

       017-ARMAZENAR-GRID.

           ADD 1 TO WS-IX-GRID
           MOVE GRID-ID-IN      TO WS-G-ID      (WS-IX-GRID)
           MOVE ACCESS-SCORE-IN TO WS-G-ACCESS  (WS-IX-GRID)
           MOVE SLOPE-SCORE-IN  TO WS-G-SLOPE   (WS-IX-GRID)
           MOVE VERTCOUNT-IN    TO WS-G-VERTCNT (WS-IX-GRID)
           MOVE VERTICE-IN      TO WS-G-VERTICE (WS-IX-GRID)
           MOVE CENTR-LAT-IN    TO WS-G-CENTR-LAT (WS-IX-GRID)
           MOVE CENTR-LON-IN    TO WS-G-CENTR-LON (WS-IX-GRID)
           ADD 1 TO WS-CT-GRID
           PERFORM 016-LER-GRID
           .
      *--------------------------------------------------------------*
      *    CARGA DA TABELA DAS 3 PARADAS MAIS PROXIMAS POR QUADRA
      *--------------------------------------------------------------*
       013-CARREGAR-NSTOPS.

           PERFORM 018-LER-NSTOPS
           PERFORM 019-ARMAZENAR-NSTOPS UNTIL WS-FS-NSTP = '10'
           .

       018-LER-NSTOPS.

           READ NSTOPS-FILE INTO REG-NSTOPS-IN
           IF WS-FS-NSTP NOT = '00' AND '10'
              MOVE 'ERRO NA LEITURA DO NSTOPS-FILE' TO WS-MSG
              MOVE  WS-FS-NSTP                      TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF
           .

       019-ARMAZENAR-NSTOPS.

           ADD 1 TO WS-IX-NSTP
           MOVE NS-GRID-ID-IN TO WS-NS-GRID-ID (WS-IX-NSTP)
           MOVE NS-PARADA-IN  TO WS-NS-PARADA  (WS-IX-NSTP)
           MOVE NS-DIST-IN    TO WS-NS-DIST    (WS-IX-NSTP)
           ADD 1 TO WS-CT-NSTP
           PERFORM 018-LER-NSTOPS
           .
      *--------------------------------------------------------------*
      *    CARGA DA TABELA DE PARADAS DE ONIBUS DO MUNICIPIO
      *--------------------------------------------------------------*
       014-CARREGAR-STOPS.

           PERFORM 021-LER-STOPS
           PERFORM 022-ARMAZENAR-STOPS UNTIL WS-FS-STOP = '10'
           .

       021-LER-STOPS.

           READ STOPS-FILE INTO REG-STOPS-IN
           IF WS-FS-STOP NOT = '00' AND '10'
              MOVE 'ERRO NA LEITURA DO STOPS-FILE' TO WS-MSG
              MOVE  WS-FS-STOP                     TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF
           .

       022-ARMAZENAR-STOPS.

           ADD 1 TO WS-IX-STOP
           MOVE STOP-ID-IN   TO WS-S-ID   (WS-IX-STOP)
           MOVE STOP-NOME-IN TO WS-S-NOME (WS-IX-STOP)
           MOVE STOP-LAT-IN  TO WS-S-LAT  (WS-IX-STOP)
           MOVE STOP-LON-IN  TO WS-S-LON  (WS-IX-STOP)
           ADD 1 TO WS-CT-STOP
           PERFORM 021-LER-STOPS
           .
      *--------------------------------------------------------------*
      *    LEITURA DE UMA RECLAMACAO DO ARQUIVO DA OUVIDORIA
      *--------------------------------------------------------------*
       025-LER-COMPLT.

           READ COMPLT-FILE INTO REG-COMPLT-IN
           IF WS-FS-COMP NOT = '00' AND '10'
              MOVE 'ERRO NA LEITURA DO COMPLT-FILE' TO WS-MSG
              MOVE  WS-FS-COMP                      TO WS-FS-MSG
              GO TO 999-ERRO
           ELSE
              IF WS-FS-COMP = '00'
                 ADD 1 TO WS-CT-LIDO
              ELSE
                 MOVE 'S' TO WS-FIM
              END-IF
           END-IF
           .
      *--------------------------------------------------------------*
      *    PROCESSAMENTO DE CADA RECLAMACAO ATE O FIM DO ARQUIVO
      *--------------------------------------------------------------*
       030-PROCESSAR.

           PERFORM 400-CLASSIFICAR-URGENCIA
           PERFORM 500-LOCALIZAR-QUADRA
           PERFORM 600-LOCALIZAR-PARADA
           PERFORM 035-GRAVAR-COMPOUT
           PERFORM 810-IMPRIMIR-DETALHE
           PERFORM 040-ACUMULAR-TOTAIS
           PERFORM 025-LER-COMPLT
           .
      *--------------------------------------------------------------*
      *    GRAVACAO DO REGISTRO DE RECLAMACAO PROCESSADA
      *--------------------------------------------------------------*
       035-GRAVAR-COMPOUT.

           MOVE COMPLAINT-ID-IN TO COMPLAINT-ID-OUT
           MOVE CATEGORIA-IN    TO CATEGORIA-OUT
           MOVE DESCRICAO-IN    TO DESCRICAO-OUT
           MOVE COMP-LAT-IN     TO COMP-LAT-OUT
           MOVE COMP-LON-IN     TO COMP-LON-OUT
           MOVE STATUS-IN       TO STATUS-OUT
           MOVE WS-URGENCIA-ACHADA TO URGENCIA-OUT
           MOVE WS-GRID-ACHADA     TO GRID-ID-OUT
           MOVE WS-PARADA-ACHADA   TO PARADA-PROX-OUT
           COMPUTE DIST-CAMINH-OUT ROUNDED = WS-DIST-MIN-PARADA
           COMPUTE MIN-CAMINH-OUT  ROUNDED = WS-MINUTOS-CALC

           WRITE REG-COMPOUT-OUT
           IF WS-FS-CMOU NOT = '00'
              MOVE 'ERRO NA GRAVACAO DO COMPOUT-FILE' TO WS-MSG
              MOVE  WS-FS-CMOU                        TO WS-FS-MSG
              GO TO 999-ERRO
           ELSE
              ADD 1 TO WS-CT-GRAVADO
           END-IF
           .
      *--------------------------------------------------------------*
      *    ACUMULO DOS TOTAIS DE CONTROLE POR URGENCIA E POR QUADRA
      *--------------------------------------------------------------*
       040-ACUMULAR-TOTAIS.

           IF WS-URGENCIA-ACHADA = 'RED   '
              ADD 1 TO WS-CT-URG-RED
           ELSE
              IF WS-URGENCIA-ACHADA = 'YELLOW'
                 ADD 1 TO WS-CT-URG-YEL
              ELSE
                 ADD 1 TO WS-CT-URG-GRE
              END-IF
           END-IF

           IF WS-GRID-ACHADA = ZERO~~DOC14071~~
              ADD 1 TO WS-CT-SEM-GRID~~DOC14071~~
           END-IF~~DOC14071~~
           .
      *--------------------------------------------------------------*
      *    CLASSIFICACAO DA RECLAMACAO POR CATEGORIA (URGENCIA)
      *    VER V11 - NORMALIZA MAIUSCULAS ANTES DA PROCURA
      *    VER V13 - NORMALIZA TRACO BAIXO PARA BRANCO, A TABELA SO
      *               TEM VARIANTE COM TRACEJADO E COM ESPACO
      *    VER V14 - AJUSTA A CATEGORIA A ESQUERDA ANTES DA PROCURA
      *--------------------------------------------------------------*
       400-CLASSIFICAR-URGENCIA.

           MOVE CATEGORIA-IN TO WS-CATEGORIA-NORM~~DOC14066~~
           INSPECT WS-CATEGORIA-NORM CONVERTING~~DOC14066~~
              'abcdefghijklmnopqrstuvwxyz' TO~~DOC14066~~
              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'~~DOC14066~~

           MOVE ZERO TO WS-TALLY-SEPARADOR~~DOC14079~~
           INSPECT WS-CATEGORIA-NORM TALLYING~~DOC14079~~
              WS-TALLY-SEPARADOR FOR ALL '_'~~DOC14079~~
           IF WS-TALLY-SEPARADOR NOT = ZERO~~DOC14079~~
              INSPECT WS-CATEGORIA-NORM CONVERTING '_' TO ' '~~DOC14079~~
              ADD 1 TO WS-CT-SEPARADOR~~DOC14079~~
           END-IF~~DOC14079~~

           PERFORM 405-AJUSTAR-CATEGORIA-ESQUERDA~~DOC14083~~

           MOVE 'GREEN ' TO WS-URGENCIA-ACHADA

           SET WS-IDX-URG TO 1~~DOC14066~~
           SEARCH WS-URG-ENTRY~~DOC14066~~
              AT END~~DOC14066~~
                 CONTINUE~~DOC14066~~
              WHEN WS-URG-CATEGORIA (WS-IDX-URG) = WS-CATEGORIA-NORM~~DOC14066~~
                 MOVE WS-URG-NIVEL (WS-IDX-URG) TO WS-URGENCIA-ACHADA~~DOC14066~~
           END-SEARCH~~DOC14066~~
           .
      *--------------------------------------------------------------*
      *    AJUSTE DA CATEGORIA A ESQUERDA, DESCARTANDO BRANCOS NA~~DOC14083~~
      *    FRENTE (VER V14 - DIGITACAO NA OUVIDORIA AS VEZES GRAVA A~~DOC14083~~
      *    CATEGORIA COM ESPACO ANTES, O QUE IMPEDIA O MATCH NA~~DOC14083~~
      *    TABELA DE URGENCIA)~~DOC14083~~
      *--------------------------------------------------------------*~~DOC14083~~
       405-AJUSTAR-CATEGORIA-ESQUERDA.~~DOC14083~~

           MOVE 1 TO WS-IX-TRIM~~DOC14083~~
           PERFORM 406-CONTAR-BRANCO-ESQ~~DOC14083~~
              UNTIL WS-CATEGORIA-NORM (WS-IX-TRIM:1) NOT = SPACE~~DOC14083~~
                 OR WS-IX-TRIM > 20~~DOC14083~~

           IF WS-IX-TRIM > 1 AND WS-IX-TRIM NOT > 20~~DOC14083~~
              COMPUTE WS-LEN-TRIM = 21 - WS-IX-TRIM~~DOC14083~~
              MOVE WS-CATEGORIA-NORM (WS-IX-TRIM:WS-LEN-TRIM)~~DOC14083~~
                                      TO WS-CATEGORIA-TEMP~~DOC14083~~
              MOVE SPACES  TO WS-CATEGORIA-NORM~~DOC14083~~
              MOVE WS-CATEGORIA-TEMP TO WS-CATEGORIA-NORM~~DOC14083~~
           END-IF~~DOC14083~~
           .~~DOC14083~~
      *--------------------------------------------------------------*
      *    CONTA OS BRANCOS NA FRENTE DA CATEGORIA, USADO PELO~~DOC14083~~
      *    405-AJUSTAR-CATEGORIA-ESQUERDA (VER V14)~~DOC14083~~
      *--------------------------------------------------------------*~~DOC14083~~
       406-CONTAR-BRANCO-ESQ.~~DOC14083~~

           ADD 1 TO WS-IX-TRIM~~DOC14083~~
           .~~DOC14083~~
      *--------------------------------------------------------------*
      *    LOCALIZACAO DA QUADRA DA RECLAMACAO (PONTO-EM-POLIGONO)
      *    VER V06 - RESERVA PELO CENTROIDE MAIS PROXIMO
      *--------------------------------------------------------------*
       500-LOCALIZAR-QUADRA.

           MOVE ZERO TO WS-GRID-ACHADA
           MOVE 'N'  TO WS-ACHOU-POLIGONO

           IF WS-CT-GRID > ZERO
              PERFORM 510-TESTAR-POLIGONO
                 VARYING WS-IX-GRID FROM 1 BY 1
                 UNTIL WS-IX-GRID > WS-CT-GRID
                    OR WS-ACHOU-POLIGONO = 'S'

              IF WS-ACHOU-POLIGONO = 'N'
                 PERFORM 520-QUADRA-MAIS-PROXIMA
              END-IF
           END-IF
           .
      *--------------------------------------------------------------*
      *    TESTE DE PONTO-EM-POLIGONO PELA REGRA PAR-IMPAR
      *--------------------------------------------------------------*
       510-TESTAR-POLIGONO.

           MOVE ZERO TO WS-CONT-CRUZA
           PERFORM 511-TESTAR-ARESTA
              VARYING WS-IX-VERT FROM 1 BY 1
              UNTIL WS-IX-VERT > WS-G-VERTCNT (WS-IX-GRID)

           DIVIDE WS-CONT-CRUZA BY 2
              GIVING WS-TEMP-QUOC REMAINDER WS-TEMP-RESTO

           IF WS-TEMP-RESTO = 1
              MOVE 'S'                TO WS-ACHOU-POLIGONO
              MOVE WS-G-ID (WS-IX-GRID) TO WS-GRID-ACHADA
           END-IF
           .
      *--------------------------------------------------------------*
      *    CRUZAMENTO DE UMA ARESTA DO POLIGONO COM O RAIO DO PONTO
      *    (REGRA DO RAIO LANCADO NO SENTIDO +LONGITUDE)
      *--------------------------------------------------------------*
       511-TESTAR-ARESTA.

           IF WS-IX-VERT = WS-G-VERTCNT (WS-IX-GRID)
              MOVE 1 TO WS-IX-VERT-PROX
           ELSE
              COMPUTE WS-IX-VERT-PROX = WS-IX-VERT + 1
           END-IF

           IF WS-G-VLAT (WS-IX-GRID WS-IX-VERT) > COMP-LAT-IN
              MOVE 'S' TO WS-FLAG-A
           ELSE
              MOVE 'N' TO WS-FLAG-A
           END-IF

           IF WS-G-VLAT (WS-IX-GRID WS-IX-VERT-PROX) > COMP-LAT-IN
              MOVE 'S' TO WS-FLAG-B
           ELSE
              MOVE 'N' TO WS-FLAG-B
           END-IF

           IF WS-FLAG-A NOT = WS-FLAG-B

              IF COMP-LON-IN <
                 ( (WS-G-VLON (WS-IX-GRID WS-IX-VERT-PROX) -
                    WS-G-VLON (WS-IX-GRID WS-IX-VERT))
                   * (COMP-LAT-IN - WS-G-VLAT (WS-IX-GRID WS-IX-VERT))
                   / (WS-G-VLAT (WS-IX-GRID WS-IX-VERT-PROX) -
                      WS-G-VLAT (WS-IX-GRID WS-IX-VERT))
                   + WS-G-VLON (WS-IX-GRID WS-IX-VERT) )
                 ADD 1 TO WS-CONT-CRUZA
              END-IF
           END-IF
           .
      *--------------------------------------------------------------*
      *    QUADRA DE CENTROIDE MAIS PROXIMO (RESERVA DO TESTE ACIMA)
      *--------------------------------------------------------------*
       520-QUADRA-MAIS-PROXIMA.

           MOVE ZERO TO WS-DIST-CALC
           PERFORM 521-COMPARAR-CENTROIDE
              VARYING WS-IX-GRID FROM 1 BY 1
              UNTIL WS-IX-GRID > WS-CT-GRID
           .

       521-COMPARAR-CENTROIDE.

           MOVE COMP-LAT-IN              TO WS-LAT-A
           MOVE COMP-LON-IN              TO WS-LON-A
           MOVE WS-G-CENTR-LAT (WS-IX-GRID) TO WS-LAT-B
           MOVE WS-G-CENTR-LON (WS-IX-GRID) TO WS-LON-B
           PERFORM 700-GEO-DISTANCIA

           IF WS-IX-GRID = 1 OR WS-DIST-CALC < WS-DIST-MIN-CENTR
              MOVE WS-DIST-CALC          TO WS-DIST-MIN-CENTR
              MOVE WS-G-ID (WS-IX-GRID)  TO WS-GRID-ACHADA
           END-IF
           .
      *--------------------------------------------------------------*
      *    LOCALIZACAO DA PARADA MAIS PROXIMA DA RECLAMACAO
      *    VER V07 - PULA PARADA AUSENTE NO CADASTRO DE PARADAS
      *--------------------------------------------------------------*
       600-LOCALIZAR-PARADA.

           MOVE ZERO  TO WS-PARADA-ACHADA
           MOVE ZERO  TO WS-DIST-MIN-PARADA
           MOVE ZERO  TO WS-MINUTOS-CALC
           MOVE 'N'   TO WS-MIN-ACHADO
           MOVE 'N'   TO WS-NSTP-ACHADA-FLAG

           IF WS-GRID-ACHADA NOT = ZERO
              SET WS-IDX-NSTP TO 1
              SEARCH ALL WS-NSTOP-ENTRY
                 AT END
                    MOVE 'N' TO WS-NSTP-ACHADA-FLAG
                 WHEN WS-NS-GRID-ID (WS-IDX-NSTP) = WS-GRID-ACHADA
                    MOVE 'S' TO WS-NSTP-ACHADA-FLAG
              END-SEARCH

              IF WS-NSTP-ACHADA-FLAG = 'S'
                 SET WS-IX-NSTP TO WS-IDX-NSTP
                 PERFORM 630-BUSCAR-SLOPE-QUADRA
                 PERFORM 610-AVALIAR-PARADA
                    VARYING WS-IX-PARA FROM 1 BY 1
                    UNTIL WS-IX-PARA > 3

                 IF WS-MIN-ACHADO = 'S'
                    MOVE WS-DIST-MIN-PARADA TO WS-DIST-CALC
                    PERFORM 720-CALC-TEMPO-CAMINHADA
                 END-IF
              END-IF
           END-IF
           .
      *--------------------------------------------------------------*
      *    BUSCA DO GRAU DE DECLIVE (SLOPE-SCORE) DA QUADRA - RESERVA
      *    PARA FUTURO RELATORIO DE PRIORIZACAO POR DECLIVE
      *--------------------------------------------------------------*
       630-BUSCAR-SLOPE-QUADRA.

           SET WS-IDX-GRID TO 1
           SEARCH ALL WS-GRID-ENTRY
              AT END
                 MOVE ZERO TO WS-SLOPE-RESERVADA
              WHEN WS-G-ID (WS-IDX-GRID) = WS-GRID-ACHADA
                 MOVE WS-G-SLOPE (WS-IDX-GRID) TO WS-SLOPE-RESERVADA
           END-SEARCH
           .
      *--------------------------------------------------------------*
      *    AVALIACAO DE CADA UMA DAS 3 PARADAS GUARDADAS DA QUADRA
      *--------------------------------------------------------------*
       610-AVALIAR-PARADA.

           MOVE 'N' TO WS-STOP-ACHADO-FLAG
           SET WS-IDX-STOP TO 1
           SEARCH ALL WS-STOP-ENTRY
              AT END
                 MOVE 'N' TO WS-STOP-ACHADO-FLAG
              WHEN WS-S-ID (WS-IDX-STOP) =
                   WS-NS-STOP-ID (WS-IX-NSTP WS-IX-PARA)
                 MOVE 'S' TO WS-STOP-ACHADO-FLAG
           END-SEARCH

           IF WS-STOP-ACHADO-FLAG = 'S'
              MOVE COMP-LAT-IN              TO WS-LAT-A
              MOVE COMP-LON-IN              TO WS-LON-A
              MOVE WS-S-LAT (WS-IDX-STOP)   TO WS-LAT-B
              MOVE WS-S-LON (WS-IDX-STOP)   TO WS-LON-B
              PERFORM 700-GEO-DISTANCIA

              IF WS-MIN-ACHADO = 'N'
                 OR WS-DIST-CALC < WS-DIST-MIN-PARADA
                 MOVE WS-DIST-CALC TO WS-DIST-MIN-PARADA
                 MOVE WS-NS-STOP-ID (WS-IX-NSTP WS-IX-PARA)
                      TO WS-PARADA-ACHADA
                 MOVE 'S' TO WS-MIN-ACHADO
              END-IF
           END-IF
           .
      *--------------------------------------------------------------*
      *    CALCULO DE DISTANCIA GEODESICA ENTRE DOIS PONTOS
      *    FORMULA DE HAVERSINE - VER V03 - RAIO DA TERRA EM WS-RAIO-
      *    -TERRA, RESULTADO ARREDONDADO PARA 1 CASA DECIMAL (V04)
      *--------------------------------------------------------------*
       700-GEO-DISTANCIA.

           COMPUTE WS-RAD-LAT-A     = WS-LAT-A * WS-GRAUS-RAD
           COMPUTE WS-RAD-LAT-B     = WS-LAT-B * WS-GRAUS-RAD
           COMPUTE WS-RAD-DELTA-LAT = (WS-LAT-B - WS-LAT-A) *
                                       WS-GRAUS-RAD
           COMPUTE WS-RAD-DELTA-LON = (WS-LON-B - WS-LON-A) *
                                       WS-GRAUS-RAD

           COMPUTE WS-ARG-SENO1 = WS-RAD-DELTA-LAT / 2
           MOVE    WS-ARG-SENO1 TO WS-ANGULO-ENTRADA
           PERFORM 910-CALC-SENO
           MOVE    WS-SENO-SAIDA TO WS-SENO-DLAT-2

           COMPUTE WS-ARG-SENO2 = WS-RAD-DELTA-LON / 2
           MOVE    WS-ARG-SENO2 TO WS-ANGULO-ENTRADA
           PERFORM 910-CALC-SENO
           MOVE    WS-SENO-SAIDA TO WS-SENO-DLON-2

           MOVE    WS-RAD-LAT-A TO WS-ANGULO-ENTRADA
           PERFORM 920-CALC-COSSENO
           MOVE    WS-COSSENO-SAIDA TO WS-COS-LAT-A

           MOVE    WS-RAD-LAT-B TO WS-ANGULO-ENTRADA
           PERFORM 920-CALC-COSSENO
           MOVE    WS-COSSENO-SAIDA TO WS-COS-LAT-B

           COMPUTE WS-VALOR-A =
                   (WS-SENO-DLAT-2 * WS-SENO-DLAT-2)
                 + (WS-COS-LAT-A * WS-COS-LAT-B
                    * WS-SENO-DLON-2 * WS-SENO-DLON-2)

           COMPUTE WS-VALOR-1-MENOS-A = 1 - WS-VALOR-A

           MOVE    WS-VALOR-A TO WS-SQRT-ENTRADA
           PERFORM 900-CALC-SQRT
           MOVE    WS-SQRT-SAIDA TO WS-RAIZ-A

           MOVE    WS-VALOR-1-MENOS-A TO WS-SQRT-ENTRADA
           PERFORM 900-CALC-SQRT
           MOVE    WS-SQRT-SAIDA TO WS-RAIZ-1MENOSA

           MOVE    WS-RAIZ-A       TO WS-ATAN2-Y
           MOVE    WS-RAIZ-1MENOSA TO WS-ATAN2-X
           PERFORM 935-CALC-ARCO-TAN2

           COMPUTE WS-VALOR-C = 2 * WS-ATAN2-SAIDA

           COMPUTE WS-DIST-CALC ROUNDED =
                   WS-RAIO-TERRA * WS-VALOR-C
           .
      *--------------------------------------------------------------*
      *    TEMPO DE CAMINHADA ATE A PARADA (VELOCIDADE CONFIGURAVEL)
      *--------------------------------------------------------------*
       720-CALC-TEMPO-CAMINHADA.

           COMPUTE WS-MINUTOS-CALC ROUNDED =
                   WS-DIST-CALC / WS-VEL-CAMINHADA / 60
           .
      *--------------------------------------------------------------*
      *    RAIZ QUADRADA POR NEWTON-RAPHSON (VER V02 - SEM SQRT NO
      *    COMPILADOR DESTA INSTALACAO)
      *--------------------------------------------------------------*
       900-CALC-SQRT.

           IF WS-SQRT-ENTRADA = ZERO
              MOVE ZERO TO WS-SQRT-SAIDA
           ELSE
              MOVE WS-SQRT-ENTRADA TO WS-SQRT-X
              IF WS-SQRT-X < 1
                 MOVE 1 TO WS-SQRT-X
              END-IF

              PERFORM 901-SQRT-ITERAR
                 VARYING WS-CONT-ITER FROM 1 BY 1
                 UNTIL WS-CONT-ITER > 20

              MOVE WS-SQRT-X TO WS-SQRT-SAIDA
           END-IF
           .

       901-SQRT-ITERAR.

           COMPUTE WS-SQRT-X ROUNDED =
                   (WS-SQRT-X + (WS-SQRT-ENTRADA / WS-SQRT-X)) / 2
           .
      *--------------------------------------------------------------*
      *    SENO POR SERIE DE TAYLOR (VER V03 - 6 TERMOS)
      *--------------------------------------------------------------*
       910-CALC-SENO.

           COMPUTE WS-SENO-SAIDA =
                     WS-ANGULO-ENTRADA
                   - (WS-ANGULO-ENTRADA ** 3  /         6)
                   + (WS-ANGULO-ENTRADA ** 5  /       120)
                   - (WS-ANGULO-ENTRADA ** 7  /      5040)
                   + (WS-ANGULO-ENTRADA ** 9  /    362880)
                   - (WS-ANGULO-ENTRADA ** 11 /  39916800)
           .
      *--------------------------------------------------------------*
      *    COSSENO POR SERIE DE TAYLOR (VER V03 - 7 TERMOS)
      *--------------------------------------------------------------*
       920-CALC-COSSENO.

           COMPUTE WS-COSSENO-SAIDA =
                     1
                   - (WS-ANGULO-ENTRADA ** 2  /        2)
                   + (WS-ANGULO-ENTRADA ** 4  /       24)
                   - (WS-ANGULO-ENTRADA ** 6  /      720)
                   + (WS-ANGULO-ENTRADA ** 8  /    40320)
                   - (WS-ANGULO-ENTRADA ** 10 /  3628800)
                   + (WS-ANGULO-ENTRADA ** 12 / 479001600)
           .
      *--------------------------------------------------------------*
      *    ARCO-TANGENTE POR SERIE DE GREGORY COM REDUCAO DE ARGUM.
      *    (VER V03 - 2 REDUCOES PELA IDENTIDADE DO ANGULO METADE)
      *--------------------------------------------------------------*
       930-CALC-ARCO-TAN.

           MOVE 'N'             TO WS-ATAN-NEGATIVO
           MOVE WS-ATAN-ENTRADA TO WS-ATAN-X

           IF WS-ATAN-X < 0
              MOVE 'S' TO WS-ATAN-NEGATIVO
              COMPUTE WS-ATAN-X = WS-ATAN-X * -1
           END-IF

           PERFORM 931-REDUZIR-ARGUMENTO
           PERFORM 931-REDUZIR-ARGUMENTO

           COMPUTE WS-ATAN-SAIDA =
               4 * ( WS-ATAN-X
                   - (WS-ATAN-X ** 3  /  3)
                   + (WS-ATAN-X ** 5  /  5)
                   - (WS-ATAN-X ** 7  /  7)
                   + (WS-ATAN-X ** 9  /  9)
                   - (WS-ATAN-X ** 11 / 11) )

           IF WS-ATAN-NEGATIVO = 'S'
              COMPUTE WS-ATAN-SAIDA = WS-ATAN-SAIDA * -1
           END-IF
           .

       931-REDUZIR-ARGUMENTO.

           COMPUTE WS-SQRT-ENTRADA = 1 + (WS-ATAN-X * WS-ATAN-X)
           PERFORM 900-CALC-SQRT
           COMPUTE WS-ATAN-X = WS-ATAN-X / (1 + WS-SQRT-SAIDA)
           .
      *--------------------------------------------------------------*
      *    ARCO-TANGENTE DE 2 ARGUMENTOS, COM CORRECAO DE QUADRANTE
      *--------------------------------------------------------------*
       935-CALC-ARCO-TAN2.

           IF WS-ATAN2-X > 0
              COMPUTE WS-ATAN-ENTRADA = WS-ATAN2-Y / WS-ATAN2-X
              PERFORM 930-CALC-ARCO-TAN
              MOVE    WS-ATAN-SAIDA TO WS-ATAN2-SAIDA
           ELSE
              IF WS-ATAN2-X < 0
                 COMPUTE WS-ATAN-ENTRADA = WS-ATAN2-Y / WS-ATAN2-X
                 PERFORM 930-CALC-ARCO-TAN
                 IF WS-ATAN2-Y >= 0
                    COMPUTE WS-ATAN2-SAIDA = WS-ATAN-SAIDA + WS-PI
                 ELSE
                    COMPUTE WS-ATAN2-SAIDA = WS-ATAN-SAIDA - WS-PI
                 END-IF
              ELSE
                 IF WS-ATAN2-Y > 0
                    COMPUTE WS-ATAN2-SAIDA = WS-PI / 2
                 ELSE
                    IF WS-ATAN2-Y < 0
                       COMPUTE WS-ATAN2-SAIDA = (WS-PI / 2) * -1
                    ELSE
                       MOVE ZERO TO WS-ATAN2-SAIDA
                    END-IF
                 END-IF
              END-IF
           END-IF
           .
      *--------------------------------------------------------------*
      *    IMPRESSAO DO CABECALHO DO RELATORIO (QUEBRA DE PAGINA)
      *--------------------------------------------------------------*
       820-IMPRIMIR-CABECALHO.

           WRITE REG-RELATORIO FROM WS-CAB1  AFTER ADVANCING PAGE
           WRITE REG-RELATORIO FROM WS-CAB2  AFTER ADVANCING 1
           WRITE REG-RELATORIO FROM WS-CAB3  AFTER ADVANCING 1
           WRITE REG-RELATORIO FROM WS-CAB2  AFTER ADVANCING 1
           IF WS-FS-REL NOT = '00'
              MOVE 'ERRO NA GRAVACAO DO REPORT-FILE' TO WS-MSG
              MOVE  WS-FS-REL                        TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF
           MOVE 4 TO WS-CTLIN
           .
      *--------------------------------------------------------------*
      *    IMPRESSAO DE UMA LINHA DE DETALHE (1 POR RECLAMACAO)
      *--------------------------------------------------------------*
       810-IMPRIMIR-DETALHE.

           IF WS-CTLIN > 60
              PERFORM 820-IMPRIMIR-CABECALHO
           END-IF

           MOVE SPACES             TO WS-LINHA-DETALHE
           MOVE COMPLAINT-ID-IN    TO WS-DET-ID
           MOVE CATEGORIA-IN       TO WS-DET-CATEGORIA
           MOVE WS-URGENCIA-ACHADA TO WS-DET-URGENCIA
           MOVE WS-GRID-ACHADA     TO WS-DET-GRID
           MOVE WS-PARADA-ACHADA   TO WS-DET-PARADA
           COMPUTE WS-DET-DIST     ROUNDED = WS-DIST-MIN-PARADA
           COMPUTE WS-DET-MINUTOS  ROUNDED = WS-MINUTOS-CALC

           WRITE REG-RELATORIO FROM WS-LINHA-DETALHE AFTER ADVANCING 1
           IF WS-FS-REL NOT = '00'
              MOVE 'ERRO NA GRAVACAO DO REPORT-FILE' TO WS-MSG
              MOVE  WS-FS-REL                        TO WS-FS-MSG
              GO TO 999-ERRO
           ELSE
              ADD 1 TO WS-CTLIN
           END-IF
           .
      *--------------------------------------------------------------*
      *    PROCEDIMENTOS FINAIS - RELATORIO DE TOTAIS DE CONTROLE
      *    VER V08, V12 E V13 - CONTADORES DE URGENCIA, SEM QUADRA
      *    E NORMALIZACAO DE SEPARADOR
      *--------------------------------------------------------------*
       090-TERMINAR.

           WRITE REG-RELATORIO FROM WS-HIFEN AFTER ADVANCING 2

           MOVE 'COMPLAINTS READ:        ' TO WS-LINHA-SUMARIO
           MOVE WS-CT-LIDO TO WS-SUM-VALOR
           WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1

           MOVE 'URGENCY RED:            ' TO WS-LINHA-SUMARIO
           MOVE WS-CT-URG-RED TO WS-SUM-VALOR
           WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1

           MOVE 'URGENCY YELLOW:         ' TO WS-LINHA-SUMARIO
           MOVE WS-CT-URG-YEL TO WS-SUM-VALOR
           WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1

           MOVE 'URGENCY GREEN:          ' TO WS-LINHA-SUMARIO
           MOVE WS-CT-URG-GRE TO WS-SUM-VALOR
           WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1

           MOVE 'COMPLAINTS WITHOUT GRID:' TO WS-LINHA-SUMARIO~~DOC14071~~
           MOVE WS-CT-SEM-GRID TO WS-SUM-VALOR~~DOC14071~~
           WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1~~DOC14071~~

           MOVE 'CATEGORY W/ UNDERSCORE: ' TO WS-LINHA-SUMARIO~~DOC14079~~
           MOVE WS-CT-SEPARADOR TO WS-SUM-VALOR~~DOC14079~~
           WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1~~DOC14079~~

           IF WS-FS-REL NOT = '00'
              MOVE 'ERRO NA GRAVACAO DO REPORT-FILE' TO WS-MSG
              MOVE  WS-FS-REL                        TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF

           DISPLAY ' *========================================*'
           DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG012         *'
           DISPLAY ' *----------------------------------------*'
           DISPLAY ' * QUADRAS CARREGADAS       = ' WS-CT-GRID
           DISPLAY ' * PARADAS PROX. CARREGADAS = ' WS-CT-NSTP
           DISPLAY ' * PARADAS DE ONIBUS CARREG.= ' WS-CT-STOP
           DISPLAY ' * RECLAMACOES LIDAS        = ' WS-CT-LIDO
           DISPLAY ' * RECLAMACOES GRAVADAS     = ' WS-CT-GRAVADO
           DISPLAY ' * URGENCIA RED             = ' WS-CT-URG-RED
           DISPLAY ' * URGENCIA YELLOW          = ' WS-CT-URG-YEL
           DISPLAY ' * URGENCIA GREEN           = ' WS-CT-URG-GRE
           DISPLAY ' * RECLAMACOES SEM QUADRA   = ' WS-CT-SEM-GRID~~DOC14071~~
           DISPLAY ' * CATEGORIA C/ TRACO BAIXO = ' WS-CT-SEPARADOR~~DOC14079~~
           DISPLAY ' *========================================*'

           PERFORM 095-FECHAR-ARQUIVOS

           DISPLAY ' *----------------------------------------*'
           DISPLAY ' *      TERMINO NORMAL DO CGPRG012         *'
           DISPLAY ' *----------------------------------------*'
           .
      *--------------------------------------------------------------*
      *    FECHAMENTO DE TODOS OS ARQUIVOS DO PROCESSAMENTO
      *--------------------------------------------------------------*
       095-FECHAR-ARQUIVOS.

           CLOSE GRID-FILE
           IF WS-FS-GRID NOT = '00'
              MOVE 'ERRO AO FECHAR O GRID-FILE'   TO WS-MSG
              MOVE  WS-FS-GRID                    TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF

           CLOSE NSTOPS-FILE
           IF WS-FS-NSTP NOT = '00'
              MOVE 'ERRO AO FECHAR O NSTOPS-FILE' TO WS-MSG
              MOVE  WS-FS-NSTP                    TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF

           CLOSE STOPS-FILE
           IF WS-FS-STOP NOT = '00'
              MOVE 'ERRO AO FECHAR O STOPS-FILE'  TO WS-MSG
              MOVE  WS-FS-STOP                    TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF

           CLOSE COMPLT-FILE
           IF WS-FS-COMP NOT = '00'
              MOVE 'ERRO AO FECHAR O COMPLT-FILE' TO WS-MSG
              MOVE  WS-FS-COMP                    TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF

           CLOSE COMPOUT-FILE
           IF WS-FS-CMOU NOT = '00'
              MOVE 'ERRO AO FECHAR O COMPOUT-FILE' TO WS-MSG
              MOVE  WS-FS-CMOU                     TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF

           CLOSE REPORT-FILE
           IF WS-FS-REL NOT = '00'
              MOVE 'ERRO AO FECHAR O REPORT-FILE' TO WS-MSG
              MOVE  WS-FS-REL                     TO WS-FS-MSG
              GO TO 999-ERRO
           END-IF
           .
      *--------------------------------------------------------------*
      *    ROTINA DE ERRO - CANCELAMENTO ANORMAL DO PROCESSAMENTO
      *--------------------------------------------------------------*
       999-ERRO.

           DISPLAY ' *----------------------------------------*'
           DISPLAY ' *           PROGRAMA CANCELADO           *'
           DISPLAY ' *----------------------------------------*'
           DISPLAY ' * MENSAGEM    = ' WS-MSG
           DISPLAY ' * FILE STATUS = ' WS-FS-MSG
           DISPLAY ' *----------------------------------------*'
           DISPLAY ' *       TERMINO ANORMAL DO CGPRG012       *'
           DISPLAY ' *----------------------------------------*'
           STOP RUN
           .
      *---------------> FIM DO PROGRAMA CGPRG012 <--------------------*
