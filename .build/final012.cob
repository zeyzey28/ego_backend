000100 IDENTIFICATION DIVISION.                                                 
000200*=======================*                                                 
000300 PROGRAM-ID.    CGPRG012.                                                 
000400 AUTHOR.        JOAO CARLOS FERREIRA.                                     
000500 INSTALLATION.  FATEC SAO CAETANO.                                        
000600 DATE-WRITTEN.  14/08/1994.                                               
000700 DATE-COMPILED. 14/08/1994.                                               
000800 SECURITY.      USO INTERNO DA PREFEITURA - OUVIDORIA.                    
000900*--------------------------------------------------------------*          
001000* DISCIPLINA: PROGRAMACAO MAINFRAME                                       
001100*--------------------------------------------------------------*          
001200* OBJETIVO: LER O CADASTRO DE QUADRAS DO MUNICIPIO (GRID), O              
001300*           CADASTRO DAS TRES PARADAS DE ONIBUS MAIS PROXIMAS             
001400*           DE CADA QUADRA, O CADASTRO DE PARADAS DE ONIBUS E O           
001500*           ARQUIVO DE RECLAMACOES DA OUVIDORIA. PARA CADA                
001600*           RECLAMACAO: CLASSIFICAR A URGENCIA PELA CATEGORIA,            
001700*           LOCALIZAR A QUADRA ONDE O PONTO CAI (TESTE PONTO-             
001800*           -NO-POLIGONO, COM RESERVA PELO CENTROIDE MAIS                 
001900*           PROXIMO), CALCULAR A DISTANCIA GEODESICA E O TEMPO            
002000*           DE CAMINHADA ATE A PARADA MAIS PROXIMA DA QUADRA E            
002100*           GRAVAR O CADASTRO DE RECLAMACOES PROCESSADAS, COM             
002200*           RELATORIO FINAL DE TOTAIS DE CONTROLE.                        
002300*--------------------------------------------------------------*          
002400*------------------> HISTORICO - MANUTENCAO <------------------*          
002500* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                              
002600* ------  -------  ------  ------  -------------------------              
002700*  V01    AGO/1994 014001  YWJG    SISTEMA ORIGINAL - LE QUADRAS, DOC14001
002800*                                  PARADAS E RECLAMACOES DA       DOC14001
002900*                                  OUVIDORIA, GRAVA CADASTRO      DOC14001
003000*                                  PROCESSADO E RELATORIO FINAL   DOC14001
003100*  V02    MAR/1995 014007  YWJG    INCLUIDA ROTINA PROPRIA DE     DOC14007
003200*                                  RAIZ QUADRADA POR NEWTON-      DOC14007
003300*                                  -RAPHSON (O COMPILADOR DAQUI   DOC14007
003400*                                  NAO TEM SQRT EMBUTIDA)         DOC14007
003500*  V03    OUT/1995 014012  RSM     INCLUIDAS ROTINAS DE SENO,     DOC14012
003600*                                  COSSENO E ARCO-TANGENTE POR    DOC14012
003700*                                  SERIE DE TAYLOR, PARA CALCULO  DOC14012
003800*                                  DA DISTANCIA GEODESICA PELA    DOC14012
003900*                                  FORMULA DE HAVERSINE           DOC14012
004000*  V04    JAN/1996 014019  YWJG    CORRIGIDO ARREDONDAMENTO DA    DOC14019
004100*                                  DISTANCIA PARA 1 CASA DECIMAL  DOC14019
004200*                                  CONFORME PEDIDO DA OUVIDORIA   DOC14019
004300*  V05    JUN/1996 014025  RSM     INCLUIDA TABELA DE QUADRAS EM  DOC14025
004400*                                  MEMORIA (ANTES LIA O CADASTRO  DOC14025
004500*                                  DE QUADRAS POR CHAVE DIRETO    DOC14025
004600*                                  DO ARQUIVO, FICAVA MUITO LENTO)DOC14025
004700*  V06    NOV/1996 014031  YWJG    INCLUIDA BUSCA DE QUADRA POR   DOC14031
004800*                                  CENTROIDE MAIS PROXIMO QUANDO  DOC14031
004900*                                  O PONTO FICA FORA DE TODOS OS  DOC14031
005000*                                  POLIGONOS CADASTRADOS          DOC14031
005100*  V07    FEV/1997 014038  RSM     TRATAMENTO DE PARADA AUSENTE   DOC14038
005200*                                  NO CADASTRO DE PARADAS (GRAVA  DOC14038
005300*                                  ZEROS NOS CAMPOS E CONTINUA)   DOC14038
005400*  V08    SET/1997 014044  YWJG    INCLUIDOS CONTADORES DE        DOC14044
005500*                                  RECLAMACAO POR URGENCIA NO     DOC14044
005600*                                  RELATORIO FINAL DE TOTAIS      DOC14044
005700*  V09    JAN/1998 014050  RSM     REVISAO GERAL PARA VIRADA DO   DOC14050
005800*                                  ANO 2000 - CAMPO DE DATA DO    DOC14050
005900*                                  SISTEMA (WS-DTSYS) AJUSTADO    DOC14050
006000*                                  PARA RECONHECER O SECULO 19/20 DOC14050
006100*  V10    DEZ/1999 014058  YWJG    TESTE FINAL DO BUGUE DO        DOC14058
006200*                                  MILENIO - QUADRAS E PARADAS    DOC14058
006300*                                  NAO TEM CAMPO DE DATA, NADA A  DOC14058
006400*                                  CORRIGIR NESTE PROGRAMA        DOC14058
006500*  V11    MAI/2003 014066  JCF     AJUSTADA CLASSIFICACAO DE      DOC14066
006600*                                  URGENCIA PARA ACEITAR A        DOC14066
006700*                                  CATEGORIA COM ESPACO OU COM    DOC14066
006800*                                  TRACEJADO ENTRE AS PALAVRAS    DOC14066
006900*  V12    OUT/2006 014071  JCF     INCLUIDO CONTADOR DE           DOC14071
007000*                                  RECLAMACOES SEM QUADRA NO      DOC14071
007100*                                  RELATORIO DE TOTAIS DE         DOC14071
007200*                                  CONTROLE, A PEDIDO DA          DOC14071
007300*                                  OUVIDORIA                      DOC14071
007400*  V13    MAR/2009 014079  JCF     CLASSIFICACAO DE URGENCIA      DOC14079
007500*                                  (VER V11) NAO RECONHECIA A     DOC14079
007600*                                  CATEGORIA GRAVADA COM TRACO    DOC14079
007700*                                  BAIXO (UNDER-LINE) ENTRE AS    DOC14079
007800*                                  PALAVRAS, CAIA SEMPRE EM       DOC14079
007900*                                  GREEN. NORMALIZA O TRACO       DOC14079
008000*                                  BAIXO PARA BRANCO ANTES DA     DOC14079
008100*                                  PROCURA NA TABELA E CONTA EM   DOC14079
008200*                                  WS-CT-SEPARADOR QUANTAS        DOC14079
008300*                                  RECLAMACOES PRECISARAM DESTA   DOC14079
008400*                                  NORMALIZACAO                   DOC14079
008500*  V14    JUN/2009 014083  JCF     CATEGORIA GRAVADA COM ESPACO   DOC14083
008600*                                  EM BRANCO NA FRENTE (DIGITACAO DOC14083
008700*                                  NA OUVIDORIA) TAMBEM CAIA      DOC14083
008800*                                  SEMPRE EM GREEN, MESMO APOS A  DOC14083
008900*                                  CORRECAO DA V13. INCLUIDA      DOC14083
009000*                                  ROTINA PROPRIA DE AJUSTE A     DOC14083
009100*                                  ESQUERDA (405-AJUSTAR-         DOC14083
009200*                                  -CATEGORIA-ESQUERDA) ANTES DA  DOC14083
009300*                                  PROCURA NA TABELA DE URGENCIA  DOC14083
009400*--------------------------------------------------------------*          
009500 ENVIRONMENT DIVISION.                                                    
009600*====================*                                                    
009700 CONFIGURATION SECTION.                                                   
009800*---------------------*                                                   
009900 SPECIAL-NAMES.                                                           
010000     C01             IS TOP-OF-FORM                                       
010100     CLASS CLASSE-NUM   IS '0' THRU '9'                                   
010200     UPSI-0          IS CHAVE-REPROCESSO                                  
010300     .                                                                    
010400 INPUT-OUTPUT SECTION.                                                    
010500*---------------------*                                                   
010600 FILE-CONTROL.                                                            
010700     SELECT GRID-FILE    ASSIGN TO GRIDARQJ                               
010800            FILE STATUS  IS WS-FS-GRID                                    
010900     .                                                                    
011000     SELECT NSTOPS-FILE  ASSIGN TO NSTOPSJ                                
011100            FILE STATUS  IS WS-FS-NSTP                                    
011200     .                                                                    
011300     SELECT STOPS-FILE   ASSIGN TO STOPSARJ                               
011400            FILE STATUS  IS WS-FS-STOP                                    
011500     .                                                                    
011600     SELECT COMPLT-FILE  ASSIGN TO COMPLTJ                                
011700            FILE STATUS  IS WS-FS-COMP                                    
011800     .                                                                    
011900     SELECT COMPOUT-FILE ASSIGN TO COMPOUTJ                               
012000            FILE STATUS  IS WS-FS-CMOU                                    
012100     .                                                                    
012200     SELECT REPORT-FILE  ASSIGN TO RELATRJ                                
012300            FILE STATUS  IS WS-FS-REL                                     
012400     .                                                                    
012500 DATA DIVISION.                                                           
012600*=============*                                                           
012700 FILE SECTION.                                                            
012800*------------*                                                            
012900*-----> CADASTRO DE QUADRAS DO MUNICIPIO (POLIGONOS)                      
013000 FD  GRID-FILE                                                            
013100     LABEL RECORD STANDARD                                                
013200     RECORDING MODE  F                                                    
013300     .                                                                    
013400 01  REG-GRID-IN.                                                         
013500     05  GRID-ID-IN          PIC 9(06).                                   
013600     05  ACCESS-SCORE-IN     PIC S9(03)V9(04).                            
013700     05  SLOPE-SCORE-IN      PIC S9(03)V9(04).                            
013800     05  VERTCOUNT-IN        PIC 9(02).                                   
013900     05  VERTICE-IN          OCCURS 16 TIMES.                             
014000         10  VERT-LAT-IN     PIC S9(03)V9(06).                            
014100         10  VERT-LON-IN     PIC S9(03)V9(06).                            
014200     05  CENTR-LAT-IN        PIC S9(03)V9(06).                            
014300     05  CENTR-LON-IN        PIC S9(03)V9(06).                            
014400     05  FILLER              PIC X(10).                                   
014500*-----> CADASTRO DAS 3 PARADAS MAIS PROXIMAS DE CADA QUADRA               
014600 FD  NSTOPS-FILE                                                          
014700     LABEL RECORD STANDARD                                                
014800     RECORDING MODE  F                                                    
014900     .                                                                    
015000 01  REG-NSTOPS-IN.                                                       
015100     05  NS-GRID-ID-IN       PIC 9(06).                                   
015200     05  NS-PARADA-IN        OCCURS 3 TIMES.                              
015300         10  NS-STOP-ID-IN   PIC 9(06).                                   
015400     05  NS-DIST-IN          OCCURS 3 TIMES                               
015500                             PIC 9(06)V9(01).                             
015600     05  FILLER              PIC X(15).                                   
015700*-----> CADASTRO DE PARADAS DE ONIBUS                                     
015800 FD  STOPS-FILE                                                           
015900     LABEL RECORD STANDARD                                                
016000     RECORDING MODE  F                                                    
016100     .                                                                    
016200 01  REG-STOPS-IN.                                                        
016300     05  STOP-ID-IN          PIC 9(06).                                   
016400     05  STOP-NOME-IN        PIC X(30).                                   
016500     05  STOP-LAT-IN         PIC S9(03)V9(06).                            
016600     05  STOP-LON-IN         PIC S9(03)V9(06).                            
016700     05  FILLER              PIC X(06).                                   
016800*-----> ARQUIVO DE RECLAMACOES RECEBIDAS DA OUVIDORIA                     
016900 FD  COMPLT-FILE                                                          
017000     LABEL RECORD STANDARD                                                
017100     RECORDING MODE  F                                                    
017200     .                                                                    
017300 01  REG-COMPLT-IN.                                                       
017400     05  COMPLAINT-ID-IN     PIC 9(06).                                   
017500     05  CATEGORIA-IN        PIC X(20).                                   
017600     05  DESCRICAO-IN        PIC X(40).                                   
017700     05  COMP-LAT-IN         PIC S9(03)V9(06).                            
017800     05  COMP-LON-IN         PIC S9(03)V9(06).                            
017900     05  STATUS-IN           PIC X(10).                                   
018000     05  FILLER              PIC X(06).                                   
018100*-----> CADASTRO DE RECLAMACOES PROCESSADAS (SAIDA)                       
018200 FD  COMPOUT-FILE                                                         
018300     LABEL RECORD STANDARD                                                
018400     RECORDING MODE  F                                                    
018500     .                                                                    
018600 01  REG-COMPOUT-OUT.                                                     
018700     05  COMPLAINT-ID-OUT    PIC 9(06).                                   
018800     05  CATEGORIA-OUT       PIC X(20).                                   
018900     05  DESCRICAO-OUT       PIC X(40).                                   
019000     05  COMP-LAT-OUT        PIC S9(03)V9(06).                            
019100     05  COMP-LON-OUT        PIC S9(03)V9(06).                            
019200     05  STATUS-OUT          PIC X(10).                                   
019300     05  URGENCIA-OUT        PIC X(06).                                   
019400     05  GRID-ID-OUT         PIC 9(06).                                   
019500     05  PARADA-PROX-OUT     PIC 9(06).                                   
019600     05  DIST-CAMINH-OUT     PIC 9(06)V9(01).                             
019700     05  MIN-CAMINH-OUT      PIC 9(04)V9(02).                             
019800     05  FILLER              PIC X(15).                                   
019900*-----> RELATORIO FINAL DE RECLAMACOES E TOTAIS DE CONTROLE               
020000 FD  REPORT-FILE                                                          
020100     LABEL RECORD OMITTED                                                 
020200     RECORDING MODE  F                                                    
020300     .                                                                    
020400 01  REG-RELATORIO           PIC X(132).                                  
020500*                                                                         
020600 WORKING-STORAGE SECTION.                                                 
020700*-----------------------*                                                 
020800 01  FILLER                  PIC X(35)        VALUE                       
020900     '**** INICIO DA WORKING-STORAGE ****'.                               
021000*-----> AREA AUXILIAR (VER V13 - CONTROLE DO NORMALIZADOR                 
021100*       DE SEPARADOR DA CATEGORIA DA RECLAMACAO)                          
021200 77  WS-TALLY-SEPARADOR      PIC 9(02)  COMP   VALUE ZERO.        DOC14079
021300 77  WS-CT-SEPARADOR         PIC 9(06)  COMP   VALUE ZERO.        DOC14079
021400*-----> VARIAVEIS AUXILIARES UTILIZADAS NO PROCESSAMENTO                  
021500 01  WS-AREA-AUX.                                                         
021600     05  WS-FIM              PIC X(01)        VALUE 'N'.                  
021700         88  FIM-RECLAMACOES                  VALUE 'S'.                  
021800     05  WS-FS-GRID          PIC X(02).                                   
021900     05  WS-FS-NSTP          PIC X(02).                                   
022000     05  WS-FS-STOP          PIC X(02).                                   
022100     05  WS-FS-COMP          PIC X(02).                                   
022200     05  WS-FS-CMOU          PIC X(02).                                   
022300     05  WS-FS-REL           PIC X(02).                                   
022400     05  WS-MSG              PIC X(40).                                   
022500     05  WS-FS-MSG           PIC X(02).                                   
022600     05  WS-CTLIN            PIC 9(02)        VALUE 66.                   
022700     05  FILLER              PIC X(02).                                   
022800*-----> DATA DO SISTEMA, COM VISAO DE SECULO (VER V09 - Y2K)              
022900 01  WS-DTSYS                PIC 9(06).                                   
023000 01  WS-DTSYS-R  REDEFINES WS-DTSYS.                                      
023100     05  WS-DTSYS-AA         PIC 9(02).                                   
023200     05  WS-DTSYS-MM         PIC 9(02).                                   
023300     05  WS-DTSYS-DD         PIC 9(02).                                   
023400 01  WS-DTSYS-SECULO         PIC 9(02).                                   
023500*-----> CONTADORES DE CONTROLE (LEITURA/GRAVACAO/URGENCIA)                
023600 01  WS-CONTADORES           COMP.                                        
023700     05  WS-CT-GRID          PIC 9(06).                                   
023800     05  WS-CT-NSTP          PIC 9(06).                                   
023900     05  WS-CT-STOP          PIC 9(06).                                   
024000     05  WS-CT-LIDO          PIC 9(06).                                   
024100     05  WS-CT-GRAVADO       PIC 9(06).                                   
024200     05  WS-CT-URG-RED       PIC 9(06).                                   
024300     05  WS-CT-URG-YEL       PIC 9(06).                                   
024400     05  WS-CT-URG-GRE       PIC 9(06).                                   
024500     05  WS-CT-SEM-GRID      PIC 9(06).                           DOC14071
024600     05  FILLER              PIC 9(02).                                   
024700*-----> INDICES E SUBSCRITOS DAS TABELAS EM MEMORIA                       
024800 01  WS-INDICES              COMP.                                        
024900     05  WS-IX-GRID          PIC 9(04).                                   
025000     05  WS-IX-NSTP          PIC 9(04).                                   
025100     05  WS-IX-STOP          PIC 9(04).                                   
025200     05  WS-IX-VERT          PIC 9(02).                                   
025300     05  WS-IX-VERT-PROX     PIC 9(02).                                   
025400     05  WS-IX-PARA          PIC 9(01).                                   
025500     05  WS-CONT-ITER        PIC 9(02).                                   
025600     05  WS-CONT-CRUZA       PIC 9(02).                                   
025700     05  WS-TEMP-QUOC        PIC 9(02).                                   
025800     05  WS-TEMP-RESTO       PIC 9(01).                                   
025900     05  WS-IX-TRIM          PIC 9(02).                           DOC14083
026000     05  WS-LEN-TRIM         PIC 9(02).                           DOC14083
026100     05  FILLER              PIC 9(02).                                   
026200*-----> SINALIZADORES DE LADO DA ARESTA (TESTE PAR-IMPAR)                 
026300 01  WS-FLAG-A                PIC X(01).                                  
026400 01  WS-FLAG-B                PIC X(01).                                  
026500*-----> CODIGO DE RETORNO DE BUSCA, COM VISAO ALFA PARA                   
026600*       CONFERENCIA EM TEMPO DE DEPURACAO (VER V03)                       
026700 01  WS-COD-RETORNO          PIC 9(04).                                   
026800 01  WS-COD-RETORNO-ALFA  REDEFINES WS-COD-RETORNO                        
026900                           PIC X(04).                                     
027000*-----> TABELA DE QUADRAS EM MEMORIA (CARREGADA NO INICIO)                
027100*       CARREGADA EM ORDEM CRESCENTE DE GRID-ID (VER V05)                 
027200 01  WS-TAB-GRID.                                                         
027300     05  WS-GRID-ENTRY  OCCURS 500 TIMES                                  
027400                        ASCENDING KEY IS WS-G-ID                          
027500                        INDEXED BY WS-IDX-GRID.                           
027600         10  WS-G-ID             PIC 9(06).                               
027700         10  WS-G-ACCESS         PIC S9(03)V9(04).                        
027800         10  WS-G-SLOPE          PIC S9(03)V9(04).                        
027900         10  WS-G-VERTCNT        PIC 9(02).                               
028000         10  WS-G-VERTICE OCCURS 16 TIMES.                                
028100             15  WS-G-VLAT       PIC S9(03)V9(06).                        
028200             15  WS-G-VLON       PIC S9(03)V9(06).                        
028300         10  WS-G-CENTR-LAT      PIC S9(03)V9(06).                        
028400         10  WS-G-CENTR-LON      PIC S9(03)V9(06).                        
028500     05  FILLER                  PIC X(02).                               
028600*-----> TABELA DAS 3 PARADAS MAIS PROXIMAS DE CADA QUADRA                 
028700 01  WS-TAB-NSTOPS.                                                       
028800     05  WS-NSTOP-ENTRY  OCCURS 500 TIMES                                 
028900                         ASCENDING KEY IS WS-NS-GRID-ID                   
029000                         INDEXED BY WS-IDX-NSTP.                          
029100         10  WS-NS-GRID-ID       PIC 9(06).                               
029200         10  WS-NS-PARADA   OCCURS 3 TIMES.                               
029300             15  WS-NS-STOP-ID   PIC 9(06).                               
029400         10  WS-NS-DIST     OCCURS 3 TIMES                                
029500                             PIC 9(06)V9(01).                             
029600     05  FILLER                  PIC X(02).                               
029700*-----> TABELA DE PARADAS DE ONIBUS DO MUNICIPIO                          
029800 01  WS-TAB-STOPS.                                                        
029900     05  WS-STOP-ENTRY  OCCURS 1000 TIMES                                 
030000                        ASCENDING KEY IS WS-S-ID                          
030100                        INDEXED BY WS-IDX-STOP.                           
030200         10  WS-S-ID             PIC 9(06).                               
030300         10  WS-S-NOME           PIC X(30).                               
030400         10  WS-S-LAT            PIC S9(03)V9(06).                        
030500         10  WS-S-LON            PIC S9(03)V9(06).                        
030600     05  FILLER                  PIC X(02).                               
030700*-----> TABELA DE CLASSIFICACAO DE URGENCIA POR CATEGORIA                 
030800*       (VER V11 - ACEITA SEPARADOR ESPACO OU TRACEJADO)                  
030900 01  WS-TAB-URGENCIA-DADOS.                                               
031000     05 FILLER  PIC X(26) VALUE 'BORU-PATLAMASI      RED   '.     DOC14066
031100     05 FILLER  PIC X(26) VALUE 'BORU PATLAMASI      RED   '.     DOC14066
031200     05 FILLER  PIC X(26) VALUE 'SU-BASKINI          RED   '.     DOC14066
031300     05 FILLER  PIC X(26) VALUE 'SU BASKINI          RED   '.     DOC14066
031400     05 FILLER  PIC X(26) VALUE 'YANGIN              RED   '.     DOC14066
031500     05 FILLER  PIC X(26) VALUE 'MERDIVEN-KIRIK      YELLOW'.     DOC14066
031600     05 FILLER  PIC X(26) VALUE 'MERDIVEN KIRIK      YELLOW'.     DOC14066
031700     05 FILLER  PIC X(26) VALUE 'KALDIRIM-BOZUK      YELLOW'.     DOC14066
031800     05 FILLER  PIC X(26) VALUE 'KALDIRIM BOZUK      YELLOW'.     DOC14066
031900     05 FILLER  PIC X(26) VALUE 'RAMPA-EKSIK         YELLOW'.     DOC14066
032000     05 FILLER  PIC X(26) VALUE 'RAMPA EKSIK         YELLOW'.     DOC14066
032100     05 FILLER  PIC X(26) VALUE 'ISIK-YANMIYOR       GREEN '.     DOC14066
032200     05 FILLER  PIC X(26) VALUE 'ISIK YANMIYOR       GREEN '.     DOC14066
032300     05 FILLER  PIC X(26) VALUE 'COP-TOPLAMA         GREEN '.     DOC14066
032400     05 FILLER  PIC X(26) VALUE 'COP TOPLAMA         GREEN '.     DOC14066
032500     05 FILLER  PIC X(26) VALUE 'DIGER               GREEN '.             
032600 01  WS-TAB-URGENCIA  REDEFINES WS-TAB-URGENCIA-DADOS.                    
032700     05  WS-URG-ENTRY  OCCURS 16 TIMES INDEXED BY WS-IDX-URG.             
032800         10  WS-URG-CATEGORIA   PIC X(20).                                
032900         10  WS-URG-NIVEL       PIC X(06).                                
033000*-----> AREA DE TRABALHO DA RECLAMACAO CORRENTE                           
033100 01  WS-AREA-RECLAMACAO.                                                  
033200     05  WS-URGENCIA-ACHADA  PIC X(06).                                   
033300     05  WS-CATEGORIA-NORM   PIC X(20).                                   
033400     05  WS-CATEGORIA-TEMP   PIC X(20).                           DOC14083
033500     05  WS-GRID-ACHADA      PIC 9(06).                                   
033600     05  WS-ACHOU-POLIGONO   PIC X(01).                                   
033700     05  WS-PARADA-ACHADA    PIC 9(06).                                   
033800     05  WS-NSTP-ACHADA-FLAG PIC X(01).                                   
033900     05  WS-STOP-ACHADO-FLAG PIC X(01).                                   
034000     05  WS-MIN-ACHADO       PIC X(01).                                   
034100     05  WS-DIST-MIN-PARADA  PIC 9(06)V9(04).                             
034200     05  WS-DIST-MIN-CENTR   PIC 9(08)V9(04).                             
034300     05  WS-SLOPE-RESERVADA  PIC S9(03)V9(04).                            
034400     05  FILLER              PIC X(02).                                   
034500*-----> AREA DE CALCULO GEODESICO (HAVERSINE) - COMUM A TODOS             
034600 01  WS-AREA-GEO.                                                         
034700     05  WS-LAT-A            PIC S9(03)V9(06).                            
034800     05  WS-LON-A            PIC S9(03)V9(06).                            
034900     05  WS-LAT-B            PIC S9(03)V9(06).                            
035000     05  WS-LON-B            PIC S9(03)V9(06).                            
035100     05  WS-RAD-LAT-A        PIC S9(03)V9(09).                            
035200     05  WS-RAD-LAT-B        PIC S9(03)V9(09).                            
035300     05  WS-RAD-DELTA-LAT    PIC S9(03)V9(09).                            
035400     05  WS-RAD-DELTA-LON    PIC S9(03)V9(09).                            
035500     05  WS-ARG-SENO1        PIC S9(03)V9(09).                            
035600     05  WS-ARG-SENO2        PIC S9(03)V9(09).                            
035700     05  WS-SENO-DLAT-2      PIC S9(01)V9(09).                            
035800     05  WS-SENO-DLON-2      PIC S9(01)V9(09).                            
035900     05  WS-COS-LAT-A        PIC S9(01)V9(09).                            
036000     05  WS-COS-LAT-B        PIC S9(01)V9(09).                            
036100     05  WS-VALOR-A          PIC S9(01)V9(09).                            
036200     05  WS-VALOR-1-MENOS-A  PIC S9(01)V9(09).                            
036300     05  WS-RAIZ-A           PIC S9(01)V9(09).                            
036400     05  WS-RAIZ-1MENOSA     PIC S9(01)V9(09).                            
036500     05  WS-VALOR-C          PIC S9(03)V9(09).                            
036600     05  WS-DIST-CALC        PIC 9(08)V9(04).                             
036700     05  WS-MINUTOS-CALC     PIC 9(06)V9(04).                             
036800     05  FILLER              PIC X(02).                                   
036900*-----> CONSTANTES GEODESICAS E DE TRIGONOMETRIA                          
037000 01  WS-CONSTANTES.                                                       
037100     05  WS-PI               PIC S9(01)V9(10) VALUE 3.1415926536.         
037200     05  WS-GRAUS-RAD        PIC S9(01)V9(10) VALUE 0.0174532925.         
037300     05  WS-RAIO-TERRA       PIC 9(07)        VALUE 6371000.              
037400     05  WS-VEL-CAMINHADA    PIC 9(01)V9(01)  VALUE 1.4.                  
037500     05  FILLER              PIC X(02).                                   
037600*-----> VISAO REDEFINIDA DA CONSTANTE PI PARA CONFERENCIA DO              
037700*       SINAL EM TEMPO DE DEPURACAO (MANTIDA DESDE A V03)                 
037800 01  WS-PI-ALFA  REDEFINES WS-PI  PIC X(12).                              
037900*-----> AREA DE TRABALHO DA ROTINA DE RAIZ QUADRADA (V02)                 
038000 01  WS-AREA-SQRT.                                                        
038100     05  WS-SQRT-ENTRADA     PIC S9(01)V9(09).                            
038200     05  WS-SQRT-X           PIC S9(03)V9(09).                            
038300     05  WS-SQRT-SAIDA       PIC S9(01)V9(09).                            
038400     05  FILLER              PIC X(02).                                   
038500*-----> AREA DE TRABALHO DO SENO E COSSENO POR SERIE (V03)                
038600 01  WS-AREA-TRIG.                                                        
038700     05  WS-ANGULO-ENTRADA   PIC S9(03)V9(09).                            
038800     05  WS-SENO-SAIDA       PIC S9(01)V9(09).                            
038900     05  WS-COSSENO-SAIDA    PIC S9(01)V9(09).                            
039000     05  FILLER              PIC X(02).                                   
039100*-----> AREA DE TRABALHO DO ARCO-TANGENTE E ARCO-TAN2 (V03)               
039200 01  WS-AREA-ATAN.                                                        
039300     05  WS-ATAN-ENTRADA     PIC S9(03)V9(09).                            
039400     05  WS-ATAN-X           PIC S9(03)V9(09).                            
039500     05  WS-ATAN-SAIDA       PIC S9(03)V9(09).                            
039600     05  WS-ATAN-NEGATIVO    PIC X(01).                                   
039700     05  WS-ATAN2-Y          PIC S9(01)V9(09).                            
039800     05  WS-ATAN2-X          PIC S9(01)V9(09).                            
039900     05  WS-ATAN2-SAIDA      PIC S9(03)V9(09).                            
040000     05  FILLER              PIC X(02).                                   
040100*-----> LINHAS DE IMPRESSAO DO RELATORIO                                  
040200 01  WS-CAB1.                                                             
040300     05  FILLER              PIC X(36) VALUE                              
040400         'PREFEITURA MUNICIPAL - OUVIDORIA   '.                           
040500     05  FILLER              PIC X(45) VALUE                              
040600         'ACCESSIBILITY COMPLAINT BATCH SUMMARY       '.                  
040700     05  FILLER              PIC X(06) VALUE 'FL.'.                       
040800     05  WS-CAB1-FOLHA       PIC ZZZ9.                                    
040900 01  WS-CAB2.                                                             
041000     05  FILLER              PIC X(132) VALUE ALL '-'.                    
041100 01  WS-CAB3.                                                             
041200     05  FILLER              PIC X(08) VALUE 'RECLAMA.'.                  
041300     05  FILLER              PIC X(02) VALUE SPACES.                      
041400     05  FILLER              PIC X(20) VALUE 'CATEGORIA'.                 
041500     05  FILLER              PIC X(08) VALUE 'URGENCIA'.                  
041600     05  FILLER              PIC X(02) VALUE SPACES.                      
041700     05  FILLER              PIC X(08) VALUE 'QUADRA'.                    
041800     05  FILLER              PIC X(02) VALUE SPACES.                      
041900     05  FILLER              PIC X(08) VALUE 'PARADA'.                    
042000     05  FILLER              PIC X(02) VALUE SPACES.                      
042100     05  FILLER              PIC X(12) VALUE 'DIST.(M)'.                  
042200     05  FILLER              PIC X(12) VALUE 'MINUTOS'.                   
042300 01  WS-LINHA-DETALHE.                                                    
042400     05  WS-DET-ID           PIC Z(05)9.                                  
042500     05  FILLER              PIC X(04) VALUE SPACES.                      
042600     05  WS-DET-CATEGORIA    PIC X(20).                                   
042700     05  WS-DET-URGENCIA     PIC X(08).                                   
042800     05  FILLER              PIC X(02) VALUE SPACES.                      
042900     05  WS-DET-GRID         PIC Z(05)9.                                  
043000     05  FILLER              PIC X(04) VALUE SPACES.                      
043100     05  WS-DET-PARADA       PIC Z(05)9.                                  
043200     05  FILLER              PIC X(04) VALUE SPACES.                      
043300     05  WS-DET-DIST         PIC ZZZ,ZZ9.9.                               
043400     05  FILLER              PIC X(02) VALUE SPACES.                      
043500     05  WS-DET-MINUTOS      PIC ZZ9.99.                                  
043600 01  WS-LINHA-SUMARIO.                                                    
043700     05  FILLER              PIC X(24).                                   
043800     05  WS-SUM-VALOR        PIC ZZZ,ZZ9.                                 
043900 01  WS-HIFEN                PIC X(80)        VALUE ALL '-'.              
044000 01  FILLER                  PIC X(35)        VALUE                       
044100     '****** FIM DA WORKING-STORAGE *****'.                               
044200*                                                                         
044300 PROCEDURE DIVISION.                                                      
044400*==================*                                                      
044500*--------------------------------------------------------------*          
044600*    PROCESSO PRINCIPAL - LE RECLAMACOES E GRAVA CADASTRO                 
044700*--------------------------------------------------------------*          
044800 000-CGPRG012.                                                            
044900                                                                          
045000     PERFORM 010-INICIAR                                                  
045100     PERFORM 030-PROCESSAR UNTIL FIM-RECLAMACOES                          
045200     PERFORM 090-TERMINAR                                                 
045300     STOP RUN                                                             
045400     .                                                                    
045500*--------------------------------------------------------------*          
045600*    PROCEDIMENTOS INICIAIS - ABRE ARQUIVOS E CARREGA TABELAS             
045700*--------------------------------------------------------------*          
045800 010-INICIAR.                                                             
045900                                                                          
046000     ACCEPT WS-DTSYS FROM DATE                                            
046100     IF WS-DTSYS-AA > 50                                                  
046200        MOVE 19 TO WS-DTSYS-SECULO                                        
046300     ELSE                                                                 
046400        MOVE 20 TO WS-DTSYS-SECULO                                        
046500     END-IF                                                               
046600                                                                          
046700     DISPLAY ' *========================================*'                
046800     DISPLAY ' *   PREFEITURA MUNICIPAL - OUVIDORIA      *'               
046900     DISPLAY ' *   CGPRG012 - ACCESSIBILITY COMPLAINT    *'               
047000     DISPLAY ' *              BATCH                      *'               
047100     DISPLAY ' *========================================*'                
047200                                                                          
047300     PERFORM 020-ABRIR-ARQUIVOS                                           
047400     PERFORM 012-CARREGAR-GRID                                            
047500     PERFORM 013-CARREGAR-NSTOPS                                          
047600     PERFORM 014-CARREGAR-STOPS                                           
047700     PERFORM 025-LER-COMPLT                                               
047800     PERFORM 820-IMPRIMIR-CABECALHO                                       
047900     .                                                                    
048000*--------------------------------------------------------------*          
048100*    ABERTURA DE TODOS OS ARQUIVOS DO PROCESSAMENTO                       
048200*--------------------------------------------------------------*          
048300 020-ABRIR-ARQUIVOS.                                                      
048400                                                                          
048500     OPEN INPUT  GRID-FILE                                                
048600     IF WS-FS-GRID NOT = '00'                                             
048700        MOVE 'ERRO AO ABRIR O GRID-FILE'   TO WS-MSG                      
048800        MOVE  WS-FS-GRID                   TO WS-FS-MSG                   
048900        GO TO 999-ERRO                                                    
049000     END-IF                                                               
049100                                                                          
049200     OPEN INPUT  NSTOPS-FILE                                              
049300     IF WS-FS-NSTP NOT = '00'                                             
049400        MOVE 'ERRO AO ABRIR O NSTOPS-FILE' TO WS-MSG                      
049500        MOVE  WS-FS-NSTP                   TO WS-FS-MSG                   
049600        GO TO 999-ERRO                                                    
049700     END-IF                                                               
049800                                                                          
049900     OPEN INPUT  STOPS-FILE                                               
050000     IF WS-FS-STOP NOT = '00'                                             
050100        MOVE 'ERRO AO ABRIR O STOPS-FILE'  TO WS-MSG                      
050200        MOVE  WS-FS-STOP                   TO WS-FS-MSG                   
050300        GO TO 999-ERRO                                                    
050400     END-IF                                                               
050500                                                                          
050600     OPEN INPUT  COMPLT-FILE                                              
050700     IF WS-FS-COMP NOT = '00'                                             
050800        MOVE 'ERRO AO ABRIR O COMPLT-FILE' TO WS-MSG                      
050900        MOVE  WS-FS-COMP                   TO WS-FS-MSG                   
051000        GO TO 999-ERRO                                                    
051100     END-IF                                                               
051200                                                                          
051300     OPEN OUTPUT COMPOUT-FILE                                             
051400     IF WS-FS-CMOU NOT = '00'                                             
051500        MOVE 'ERRO AO ABRIR O COMPOUT-FILE' TO WS-MSG                     
051600        MOVE  WS-FS-CMOU                    TO WS-FS-MSG                  
051700        GO TO 999-ERRO                                                    
051800     END-IF                                                               
051900                                                                          
052000     OPEN OUTPUT REPORT-FILE                                              
052100     IF WS-FS-REL NOT = '00'                                              
052200        MOVE 'ERRO AO ABRIR O REPORT-FILE' TO WS-MSG                      
052300        MOVE  WS-FS-REL                    TO WS-FS-MSG                   
052400        GO TO 999-ERRO                                                    
052500     END-IF                                                               
052600     .                                                                    
052700*--------------------------------------------------------------*          
052800*    CARGA DA TABELA DE QUADRAS EM MEMORIA (VER V05)                      
052900*--------------------------------------------------------------*          
053000 012-CARREGAR-GRID.                                                       
053100                                                                          
053200     PERFORM 016-LER-GRID                                                 
053300     PERFORM 017-ARMAZENAR-GRID UNTIL WS-FS-GRID = '10'                   
053400     .                                                                    
053500                                                                          
053600 016-LER-GRID.                                                            
053700                                                                          
053800     READ GRID-FILE INTO REG-GRID-IN                                      
053900     IF WS-FS-GRID NOT = '00' AND '10'                                    
054000        MOVE 'ERRO NA LEITURA DO GRID-FILE' TO WS-MSG                     
054100        MOVE  WS-FS-GRID                    TO WS-FS-MSG                  
054200        GO TO 999-ERRO                                                    
054300     END-IF                                                               
054400     .                                                                    
054500                                                                          
054600 017-ARMAZENAR-GRID.                                                      
054700                                                                          
054800     ADD 1 TO WS-IX-GRID                                                  
054900     MOVE GRID-ID-IN      TO WS-G-ID      (WS-IX-GRID)                    
055000     MOVE ACCESS-SCORE-IN TO WS-G-ACCESS  (WS-IX-GRID)                    
055100     MOVE SLOPE-SCORE-IN  TO WS-G-SLOPE   (WS-IX-GRID)                    
055200     MOVE VERTCOUNT-IN    TO WS-G-VERTCNT (WS-IX-GRID)                    
055300     MOVE VERTICE-IN      TO WS-G-VERTICE (WS-IX-GRID)                    
055400     MOVE CENTR-LAT-IN    TO WS-G-CENTR-LAT (WS-IX-GRID)                  
055500     MOVE CENTR-LON-IN    TO WS-G-CENTR-LON (WS-IX-GRID)                  
055600     ADD 1 TO WS-CT-GRID                                                  
055700     PERFORM 016-LER-GRID                                                 
055800     .                                                                    
055900*--------------------------------------------------------------*          
056000*    CARGA DA TABELA DAS 3 PARADAS MAIS PROXIMAS POR QUADRA               
056100*--------------------------------------------------------------*          
056200 013-CARREGAR-NSTOPS.                                                     
056300                                                                          
056400     PERFORM 018-LER-NSTOPS                                               
056500     PERFORM 019-ARMAZENAR-NSTOPS UNTIL WS-FS-NSTP = '10'                 
056600     .                                                                    
056700                                                                          
056800 018-LER-NSTOPS.                                                          
056900                                                                          
057000     READ NSTOPS-FILE INTO REG-NSTOPS-IN                                  
057100     IF WS-FS-NSTP NOT = '00' AND '10'                                    
057200        MOVE 'ERRO NA LEITURA DO NSTOPS-FILE' TO WS-MSG                   
057300        MOVE  WS-FS-NSTP                      TO WS-FS-MSG                
057400        GO TO 999-ERRO                                                    
057500     END-IF                                                               
057600     .                                                                    
057700                                                                          
057800 019-ARMAZENAR-NSTOPS.                                                    
057900                                                                          
058000     ADD 1 TO WS-IX-NSTP                                                  
058100     MOVE NS-GRID-ID-IN TO WS-NS-GRID-ID (WS-IX-NSTP)                     
058200     MOVE NS-PARADA-IN  TO WS-NS-PARADA  (WS-IX-NSTP)                     
058300     MOVE NS-DIST-IN    TO WS-NS-DIST    (WS-IX-NSTP)                     
058400     ADD 1 TO WS-CT-NSTP                                                  
058500     PERFORM 018-LER-NSTOPS                                               
058600     .                                                                    
058700*--------------------------------------------------------------*          
058800*    CARGA DA TABELA DE PARADAS DE ONIBUS DO MUNICIPIO                    
058900*--------------------------------------------------------------*          
059000 014-CARREGAR-STOPS.                                                      
059100                                                                          
059200     PERFORM 021-LER-STOPS                                                
059300     PERFORM 022-ARMAZENAR-STOPS UNTIL WS-FS-STOP = '10'                  
059400     .                                                                    
059500                                                                          
059600 021-LER-STOPS.                                                           
059700                                                                          
059800     READ STOPS-FILE INTO REG-STOPS-IN                                    
059900     IF WS-FS-STOP NOT = '00' AND '10'                                    
060000        MOVE 'ERRO NA LEITURA DO STOPS-FILE' TO WS-MSG                    
060100        MOVE  WS-FS-STOP                     TO WS-FS-MSG                 
060200        GO TO 999-ERRO                                                    
060300     END-IF                                                               
060400     .                                                                    
060500                                                                          
060600 022-ARMAZENAR-STOPS.                                                     
060700                                                                          
060800     ADD 1 TO WS-IX-STOP                                                  
060900     MOVE STOP-ID-IN   TO WS-S-ID   (WS-IX-STOP)                          
061000     MOVE STOP-NOME-IN TO WS-S-NOME (WS-IX-STOP)                          
061100     MOVE STOP-LAT-IN  TO WS-S-LAT  (WS-IX-STOP)                          
061200     MOVE STOP-LON-IN  TO WS-S-LON  (WS-IX-STOP)                          
061300     ADD 1 TO WS-CT-STOP                                                  
061400     PERFORM 021-LER-STOPS                                                
061500     .                                                                    
061600*--------------------------------------------------------------*          
061700*    LEITURA DE UMA RECLAMACAO DO ARQUIVO DA OUVIDORIA                    
061800*--------------------------------------------------------------*          
061900 025-LER-COMPLT.                                                          
062000                                                                          
062100     READ COMPLT-FILE INTO REG-COMPLT-IN                                  
062200     IF WS-FS-COMP NOT = '00' AND '10'                                    
062300        MOVE 'ERRO NA LEITURA DO COMPLT-FILE' TO WS-MSG                   
062400        MOVE  WS-FS-COMP                      TO WS-FS-MSG                
062500        GO TO 999-ERRO                                                    
062600     ELSE                                                                 
062700        IF WS-FS-COMP = '00'                                              
062800           ADD 1 TO WS-CT-LIDO                                            
062900        ELSE                                                              
063000           MOVE 'S' TO WS-FIM                                             
063100        END-IF                                                            
063200     END-IF                                                               
063300     .                                                                    
063400*--------------------------------------------------------------*          
063500*    PROCESSAMENTO DE CADA RECLAMACAO ATE O FIM DO ARQUIVO                
063600*--------------------------------------------------------------*          
063700 030-PROCESSAR.                                                           
063800                                                                          
063900     PERFORM 400-CLASSIFICAR-URGENCIA                                     
064000     PERFORM 500-LOCALIZAR-QUADRA                                         
064100     PERFORM 600-LOCALIZAR-PARADA                                         
064200     PERFORM 035-GRAVAR-COMPOUT                                           
064300     PERFORM 810-IMPRIMIR-DETALHE                                         
064400     PERFORM 040-ACUMULAR-TOTAIS                                          
064500     PERFORM 025-LER-COMPLT                                               
064600     .                                                                    
064700*--------------------------------------------------------------*          
064800*    GRAVACAO DO REGISTRO DE RECLAMACAO PROCESSADA                        
064900*--------------------------------------------------------------*          
065000 035-GRAVAR-COMPOUT.                                                      
065100                                                                          
065200     MOVE COMPLAINT-ID-IN TO COMPLAINT-ID-OUT                             
065300     MOVE CATEGORIA-IN    TO CATEGORIA-OUT                                
065400     MOVE DESCRICAO-IN    TO DESCRICAO-OUT                                
065500     MOVE COMP-LAT-IN     TO COMP-LAT-OUT                                 
065600     MOVE COMP-LON-IN     TO COMP-LON-OUT                                 
065700     MOVE STATUS-IN       TO STATUS-OUT                                   
065800     MOVE WS-URGENCIA-ACHADA TO URGENCIA-OUT                              
065900     MOVE WS-GRID-ACHADA     TO GRID-ID-OUT                               
066000     MOVE WS-PARADA-ACHADA   TO PARADA-PROX-OUT                           
066100     COMPUTE DIST-CAMINH-OUT ROUNDED = WS-DIST-MIN-PARADA                 
066200     COMPUTE MIN-CAMINH-OUT  ROUNDED = WS-MINUTOS-CALC                    
066300                                                                          
066400     WRITE REG-COMPOUT-OUT                                                
066500     IF WS-FS-CMOU NOT = '00'                                             
066600        MOVE 'ERRO NA GRAVACAO DO COMPOUT-FILE' TO WS-MSG                 
066700        MOVE  WS-FS-CMOU                        TO WS-FS-MSG              
066800        GO TO 999-ERRO                                                    
066900     ELSE                                                                 
067000        ADD 1 TO WS-CT-GRAVADO                                            
067100     END-IF                                                               
067200     .                                                                    
067300*--------------------------------------------------------------*          
067400*    ACUMULO DOS TOTAIS DE CONTROLE POR URGENCIA E POR QUADRA             
067500*--------------------------------------------------------------*          
067600 040-ACUMULAR-TOTAIS.                                                     
067700                                                                          
067800     IF WS-URGENCIA-ACHADA = 'RED   '                                     
067900        ADD 1 TO WS-CT-URG-RED                                            
068000     ELSE                                                                 
068100        IF WS-URGENCIA-ACHADA = 'YELLOW'                                  
068200           ADD 1 TO WS-CT-URG-YEL                                         
068300        ELSE                                                              
068400           ADD 1 TO WS-CT-URG-GRE                                         
068500        END-IF                                                            
068600     END-IF                                                               
068700                                                                          
068800     IF WS-GRID-ACHADA = ZERO                                     DOC14071
068900        ADD 1 TO WS-CT-SEM-GRID                                   DOC14071
069000     END-IF                                                       DOC14071
069100     .                                                                    
069200*--------------------------------------------------------------*          
069300*    CLASSIFICACAO DA RECLAMACAO POR CATEGORIA (URGENCIA)                 
069400*    VER V11 - NORMALIZA MAIUSCULAS ANTES DA PROCURA                      
069500*    VER V13 - NORMALIZA TRACO BAIXO PARA BRANCO, A TABELA SO             
069600*               TEM VARIANTE COM TRACEJADO E COM ESPACO                   
069700*    VER V14 - AJUSTA A CATEGORIA A ESQUERDA ANTES DA PROCURA             
069800*--------------------------------------------------------------*          
069900 400-CLASSIFICAR-URGENCIA.                                                
070000                                                                          
070100     MOVE CATEGORIA-IN TO WS-CATEGORIA-NORM                       DOC14066
070200     INSPECT WS-CATEGORIA-NORM CONVERTING                         DOC14066
070300        'abcdefghijklmnopqrstuvwxyz' TO                           DOC14066
070400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                              DOC14066
070500                                                                          
070600     MOVE ZERO TO WS-TALLY-SEPARADOR                              DOC14079
070700     INSPECT WS-CATEGORIA-NORM TALLYING                           DOC14079
070800        WS-TALLY-SEPARADOR FOR ALL '_'                            DOC14079
070900     IF WS-TALLY-SEPARADOR NOT = ZERO                             DOC14079
071000        INSPECT WS-CATEGORIA-NORM CONVERTING '_' TO ' '           DOC14079
071100        ADD 1 TO WS-CT-SEPARADOR                                  DOC14079
071200     END-IF                                                       DOC14079
071300                                                                          
071400     PERFORM 405-AJUSTAR-CATEGORIA-ESQUERDA                       DOC14083
071500                                                                          
071600     MOVE 'GREEN ' TO WS-URGENCIA-ACHADA                                  
071700                                                                          
071800     SET WS-IDX-URG TO 1                                          DOC14066
071900     SEARCH WS-URG-ENTRY                                          DOC14066
072000        AT END                                                    DOC14066
072100           CONTINUE                                               DOC14066
072200        WHEN WS-URG-CATEGORIA (WS-IDX-URG) = WS-CATEGORIA-NORM    DOC14066
072300           MOVE WS-URG-NIVEL (WS-IDX-URG) TO WS-URGENCIA-ACHADA   DOC14066
072400     END-SEARCH                                                   DOC14066
072500     .                                                                    
072600*--------------------------------------------------------------*          
072700*    AJUSTE DA CATEGORIA A ESQUERDA, DESCARTANDO BRANCOS NA       DOC14083
072800*    FRENTE (VER V14 - DIGITACAO NA OUVIDORIA AS VEZES GRAVA A    DOC14083
072900*    CATEGORIA COM ESPACO ANTES, O QUE IMPEDIA O MATCH NA         DOC14083
073000*    TABELA DE URGENCIA)                                          DOC14083
073100*--------------------------------------------------------------*  DOC14083
073200 405-AJUSTAR-CATEGORIA-ESQUERDA.                                  DOC14083
073300                                                                          
073400     MOVE 1 TO WS-IX-TRIM                                         DOC14083
073500     PERFORM 406-CONTAR-BRANCO-ESQ                                DOC14083
073600        UNTIL WS-CATEGORIA-NORM (WS-IX-TRIM:1) NOT = SPACE        DOC14083
073700           OR WS-IX-TRIM > 20                                     DOC14083
073800                                                                          
073900     IF WS-IX-TRIM > 1 AND WS-IX-TRIM NOT > 20                    DOC14083
074000        COMPUTE WS-LEN-TRIM = 21 - WS-IX-TRIM                     DOC14083
074100        MOVE WS-CATEGORIA-NORM (WS-IX-TRIM:WS-LEN-TRIM)           DOC14083
074200                                TO WS-CATEGORIA-TEMP              DOC14083
074300        MOVE SPACES  TO WS-CATEGORIA-NORM                         DOC14083
074400        MOVE WS-CATEGORIA-TEMP TO WS-CATEGORIA-NORM               DOC14083
074500     END-IF                                                       DOC14083
074600     .                                                            DOC14083
074700*--------------------------------------------------------------*          
074800*    CONTA OS BRANCOS NA FRENTE DA CATEGORIA, USADO PELO          DOC14083
074900*    405-AJUSTAR-CATEGORIA-ESQUERDA (VER V14)                     DOC14083
075000*--------------------------------------------------------------*  DOC14083
075100 406-CONTAR-BRANCO-ESQ.                                           DOC14083
075200                                                                          
075300     ADD 1 TO WS-IX-TRIM                                          DOC14083
075400     .                                                            DOC14083
075500*--------------------------------------------------------------*          
075600*    LOCALIZACAO DA QUADRA DA RECLAMACAO (PONTO-EM-POLIGONO)              
075700*    VER V06 - RESERVA PELO CENTROIDE MAIS PROXIMO                        
075800*--------------------------------------------------------------*          
075900 500-LOCALIZAR-QUADRA.                                                    
076000                                                                          
076100     MOVE ZERO TO WS-GRID-ACHADA                                          
076200     MOVE 'N'  TO WS-ACHOU-POLIGONO                                       
076300                                                                          
076400     IF WS-CT-GRID > ZERO                                                 
076500        PERFORM 510-TESTAR-POLIGONO                                       
076600           VARYING WS-IX-GRID FROM 1 BY 1                                 
076700           UNTIL WS-IX-GRID > WS-CT-GRID                                  
076800              OR WS-ACHOU-POLIGONO = 'S'                                  
076900                                                                          
077000        IF WS-ACHOU-POLIGONO = 'N'                                        
077100           PERFORM 520-QUADRA-MAIS-PROXIMA                                
077200        END-IF                                                            
077300     END-IF                                                               
077400     .                                                                    
077500*--------------------------------------------------------------*          
077600*    TESTE DE PONTO-EM-POLIGONO PELA REGRA PAR-IMPAR                      
077700*--------------------------------------------------------------*          
077800 510-TESTAR-POLIGONO.                                                     
077900                                                                          
078000     MOVE ZERO TO WS-CONT-CRUZA                                           
078100     PERFORM 511-TESTAR-ARESTA                                            
078200        VARYING WS-IX-VERT FROM 1 BY 1                                    
078300        UNTIL WS-IX-VERT > WS-G-VERTCNT (WS-IX-GRID)                      
078400                                                                          
078500     DIVIDE WS-CONT-CRUZA BY 2                                            
078600        GIVING WS-TEMP-QUOC REMAINDER WS-TEMP-RESTO                       
078700                                                                          
078800     IF WS-TEMP-RESTO = 1                                                 
078900        MOVE 'S'                TO WS-ACHOU-POLIGONO                      
079000        MOVE WS-G-ID (WS-IX-GRID) TO WS-GRID-ACHADA                       
079100     END-IF                                                               
079200     .                                                                    
079300*--------------------------------------------------------------*          
079400*    CRUZAMENTO DE UMA ARESTA DO POLIGONO COM O RAIO DO PONTO             
079500*    (REGRA DO RAIO LANCADO NO SENTIDO +LONGITUDE)                        
079600*--------------------------------------------------------------*          
079700 511-TESTAR-ARESTA.                                                       
079800                                                                          
079900     IF WS-IX-VERT = WS-G-VERTCNT (WS-IX-GRID)                            
080000        MOVE 1 TO WS-IX-VERT-PROX                                         
080100     ELSE                                                                 
080200        COMPUTE WS-IX-VERT-PROX = WS-IX-VERT + 1                          
080300     END-IF                                                               
080400                                                                          
080500     IF WS-G-VLAT (WS-IX-GRID WS-IX-VERT) > COMP-LAT-IN                   
080600        MOVE 'S' TO WS-FLAG-A                                             
080700     ELSE                                                                 
080800        MOVE 'N' TO WS-FLAG-A                                             
080900     END-IF                                                               
081000                                                                          
081100     IF WS-G-VLAT (WS-IX-GRID WS-IX-VERT-PROX) > COMP-LAT-IN              
081200        MOVE 'S' TO WS-FLAG-B                                             
081300     ELSE                                                                 
081400        MOVE 'N' TO WS-FLAG-B                                             
081500     END-IF                                                               
081600                                                                          
081700     IF WS-FLAG-A NOT = WS-FLAG-B                                         
081800                                                                          
081900        IF COMP-LON-IN <                                                  
082000           ( (WS-G-VLON (WS-IX-GRID WS-IX-VERT-PROX) -                    
082100              WS-G-VLON (WS-IX-GRID WS-IX-VERT))                          
082200             * (COMP-LAT-IN - WS-G-VLAT (WS-IX-GRID WS-IX-VERT))          
082300             / (WS-G-VLAT (WS-IX-GRID WS-IX-VERT-PROX) -                  
082400                WS-G-VLAT (WS-IX-GRID WS-IX-VERT))                        
082500             + WS-G-VLON (WS-IX-GRID WS-IX-VERT) )                        
082600           ADD 1 TO WS-CONT-CRUZA                                         
082700        END-IF                                                            
082800     END-IF                                                               
082900     .                                                                    
083000*--------------------------------------------------------------*          
083100*    QUADRA DE CENTROIDE MAIS PROXIMO (RESERVA DO TESTE ACIMA)            
083200*--------------------------------------------------------------*          
083300 520-QUADRA-MAIS-PROXIMA.                                                 
083400                                                                          
083500     MOVE ZERO TO WS-DIST-CALC                                            
083600     PERFORM 521-COMPARAR-CENTROIDE                                       
083700        VARYING WS-IX-GRID FROM 1 BY 1                                    
083800        UNTIL WS-IX-GRID > WS-CT-GRID                                     
083900     .                                                                    
084000                                                                          
084100 521-COMPARAR-CENTROIDE.                                                  
084200                                                                          
084300     MOVE COMP-LAT-IN              TO WS-LAT-A                            
084400     MOVE COMP-LON-IN              TO WS-LON-A                            
084500     MOVE WS-G-CENTR-LAT (WS-IX-GRID) TO WS-LAT-B                         
084600     MOVE WS-G-CENTR-LON (WS-IX-GRID) TO WS-LON-B                         
084700     PERFORM 700-GEO-DISTANCIA                                            
084800                                                                          
084900     IF WS-IX-GRID = 1 OR WS-DIST-CALC < WS-DIST-MIN-CENTR                
085000        MOVE WS-DIST-CALC          TO WS-DIST-MIN-CENTR                   
085100        MOVE WS-G-ID (WS-IX-GRID)  TO WS-GRID-ACHADA                      
085200     END-IF                                                               
085300     .                                                                    
085400*--------------------------------------------------------------*          
085500*    LOCALIZACAO DA PARADA MAIS PROXIMA DA RECLAMACAO                     
085600*    VER V07 - PULA PARADA AUSENTE NO CADASTRO DE PARADAS                 
085700*--------------------------------------------------------------*          
085800 600-LOCALIZAR-PARADA.                                                    
085900                                                                          
086000     MOVE ZERO  TO WS-PARADA-ACHADA                                       
086100     MOVE ZERO  TO WS-DIST-MIN-PARADA                                     
086200     MOVE ZERO  TO WS-MINUTOS-CALC                                        
086300     MOVE 'N'   TO WS-MIN-ACHADO                                          
086400     MOVE 'N'   TO WS-NSTP-ACHADA-FLAG                                    
086500                                                                          
086600     IF WS-GRID-ACHADA NOT = ZERO                                         
086700        SET WS-IDX-NSTP TO 1                                              
086800        SEARCH ALL WS-NSTOP-ENTRY                                         
086900           AT END                                                         
087000              MOVE 'N' TO WS-NSTP-ACHADA-FLAG                             
087100           WHEN WS-NS-GRID-ID (WS-IDX-NSTP) = WS-GRID-ACHADA              
087200              MOVE 'S' TO WS-NSTP-ACHADA-FLAG                             
087300        END-SEARCH                                                        
087400                                                                          
087500        IF WS-NSTP-ACHADA-FLAG = 'S'                                      
087600           SET WS-IX-NSTP TO WS-IDX-NSTP                                  
087700           PERFORM 630-BUSCAR-SLOPE-QUADRA                                
087800           PERFORM 610-AVALIAR-PARADA                                     
087900              VARYING WS-IX-PARA FROM 1 BY 1                              
088000              UNTIL WS-IX-PARA > 3                                        
088100                                                                          
088200           IF WS-MIN-ACHADO = 'S'                                         
088300              MOVE WS-DIST-MIN-PARADA TO WS-DIST-CALC                     
088400              PERFORM 720-CALC-TEMPO-CAMINHADA                            
088500           END-IF                                                         
088600        END-IF                                                            
088700     END-IF                                                               
088800     .                                                                    
088900*--------------------------------------------------------------*          
089000*    BUSCA DO GRAU DE DECLIVE (SLOPE-SCORE) DA QUADRA - RESERVA           
089100*    PARA FUTURO RELATORIO DE PRIORIZACAO POR DECLIVE                     
089200*--------------------------------------------------------------*          
089300 630-BUSCAR-SLOPE-QUADRA.                                                 
089400                                                                          
089500     SET WS-IDX-GRID TO 1                                                 
089600     SEARCH ALL WS-GRID-ENTRY                                             
089700        AT END                                                            
089800           MOVE ZERO TO WS-SLOPE-RESERVADA                                
089900        WHEN WS-G-ID (WS-IDX-GRID) = WS-GRID-ACHADA                       
090000           MOVE WS-G-SLOPE (WS-IDX-GRID) TO WS-SLOPE-RESERVADA            
090100     END-SEARCH                                                           
090200     .                                                                    
090300*--------------------------------------------------------------*          
090400*    AVALIACAO DE CADA UMA DAS 3 PARADAS GUARDADAS DA QUADRA              
090500*--------------------------------------------------------------*          
090600 610-AVALIAR-PARADA.                                                      
090700                                                                          
090800     MOVE 'N' TO WS-STOP-ACHADO-FLAG                                      
090900     SET WS-IDX-STOP TO 1                                                 
091000     SEARCH ALL WS-STOP-ENTRY                                             
091100        AT END                                                            
091200           MOVE 'N' TO WS-STOP-ACHADO-FLAG                                
091300        WHEN WS-S-ID (WS-IDX-STOP) =                                      
091400             WS-NS-STOP-ID (WS-IX-NSTP WS-IX-PARA)                        
091500           MOVE 'S' TO WS-STOP-ACHADO-FLAG                                
091600     END-SEARCH                                                           
091700                                                                          
091800     IF WS-STOP-ACHADO-FLAG = 'S'                                         
091900        MOVE COMP-LAT-IN              TO WS-LAT-A                         
092000        MOVE COMP-LON-IN              TO WS-LON-A                         
092100        MOVE WS-S-LAT (WS-IDX-STOP)   TO WS-LAT-B                         
092200        MOVE WS-S-LON (WS-IDX-STOP)   TO WS-LON-B                         
092300        PERFORM 700-GEO-DISTANCIA                                         
092400                                                                          
092500        IF WS-MIN-ACHADO = 'N'                                            
092600           OR WS-DIST-CALC < WS-DIST-MIN-PARADA                           
092700           MOVE WS-DIST-CALC TO WS-DIST-MIN-PARADA                        
092800           MOVE WS-NS-STOP-ID (WS-IX-NSTP WS-IX-PARA)                     
092900                TO WS-PARADA-ACHADA                                       
093000           MOVE 'S' TO WS-MIN-ACHADO                                      
093100        END-IF                                                            
093200     END-IF                                                               
093300     .                                                                    
093400*--------------------------------------------------------------*          
093500*    CALCULO DE DISTANCIA GEODESICA ENTRE DOIS PONTOS                     
093600*    FORMULA DE HAVERSINE - VER V03 - RAIO DA TERRA EM WS-RAIO-           
093700*    -TERRA, RESULTADO ARREDONDADO PARA 1 CASA DECIMAL (V04)              
093800*--------------------------------------------------------------*          
093900 700-GEO-DISTANCIA.                                                       
094000                                                                          
094100     COMPUTE WS-RAD-LAT-A     = WS-LAT-A * WS-GRAUS-RAD                   
094200     COMPUTE WS-RAD-LAT-B     = WS-LAT-B * WS-GRAUS-RAD                   
094300     COMPUTE WS-RAD-DELTA-LAT = (WS-LAT-B - WS-LAT-A) *                   
094400                                 WS-GRAUS-RAD                             
094500     COMPUTE WS-RAD-DELTA-LON = (WS-LON-B - WS-LON-A) *                   
094600                                 WS-GRAUS-RAD                             
094700                                                                          
094800     COMPUTE WS-ARG-SENO1 = WS-RAD-DELTA-LAT / 2                          
094900     MOVE    WS-ARG-SENO1 TO WS-ANGULO-ENTRADA                            
095000     PERFORM 910-CALC-SENO                                                
095100     MOVE    WS-SENO-SAIDA TO WS-SENO-DLAT-2                              
095200                                                                          
095300     COMPUTE WS-ARG-SENO2 = WS-RAD-DELTA-LON / 2                          
095400     MOVE    WS-ARG-SENO2 TO WS-ANGULO-ENTRADA                            
095500     PERFORM 910-CALC-SENO                                                
095600     MOVE    WS-SENO-SAIDA TO WS-SENO-DLON-2                              
095700                                                                          
095800     MOVE    WS-RAD-LAT-A TO WS-ANGULO-ENTRADA                            
095900     PERFORM 920-CALC-COSSENO                                             
096000     MOVE    WS-COSSENO-SAIDA TO WS-COS-LAT-A                             
096100                                                                          
096200     MOVE    WS-RAD-LAT-B TO WS-ANGULO-ENTRADA                            
096300     PERFORM 920-CALC-COSSENO                                             
096400     MOVE    WS-COSSENO-SAIDA TO WS-COS-LAT-B                             
096500                                                                          
096600     COMPUTE WS-VALOR-A =                                                 
096700             (WS-SENO-DLAT-2 * WS-SENO-DLAT-2)                            
096800           + (WS-COS-LAT-A * WS-COS-LAT-B                                 
096900              * WS-SENO-DLON-2 * WS-SENO-DLON-2)                          
097000                                                                          
097100     COMPUTE WS-VALOR-1-MENOS-A = 1 - WS-VALOR-A                          
097200                                                                          
097300     MOVE    WS-VALOR-A TO WS-SQRT-ENTRADA                                
097400     PERFORM 900-CALC-SQRT                                                
097500     MOVE    WS-SQRT-SAIDA TO WS-RAIZ-A                                   
097600                                                                          
097700     MOVE    WS-VALOR-1-MENOS-A TO WS-SQRT-ENTRADA                        
097800     PERFORM 900-CALC-SQRT                                                
097900     MOVE    WS-SQRT-SAIDA TO WS-RAIZ-1MENOSA                             
098000                                                                          
098100     MOVE    WS-RAIZ-A       TO WS-ATAN2-Y                                
098200     MOVE    WS-RAIZ-1MENOSA TO WS-ATAN2-X                                
098300     PERFORM 935-CALC-ARCO-TAN2                                           
098400                                                                          
098500     COMPUTE WS-VALOR-C = 2 * WS-ATAN2-SAIDA                              
098600                                                                          
098700     COMPUTE WS-DIST-CALC ROUNDED =                                       
098800             WS-RAIO-TERRA * WS-VALOR-C                                   
098900     .                                                                    
099000*--------------------------------------------------------------*          
099100*    TEMPO DE CAMINHADA ATE A PARADA (VELOCIDADE CONFIGURAVEL)            
099200*--------------------------------------------------------------*          
099300 720-CALC-TEMPO-CAMINHADA.                                                
099400                                                                          
099500     COMPUTE WS-MINUTOS-CALC ROUNDED =                                    
099600             WS-DIST-CALC / WS-VEL-CAMINHADA / 60                         
099700     .                                                                    
099800*--------------------------------------------------------------*          
099900*    RAIZ QUADRADA POR NEWTON-RAPHSON (VER V02 - SEM SQRT NO              
100000*    COMPILADOR DESTA INSTALACAO)                                         
100100*--------------------------------------------------------------*          
100200 900-CALC-SQRT.                                                           
100300                                                                          
100400     IF WS-SQRT-ENTRADA = ZERO                                            
100500        MOVE ZERO TO WS-SQRT-SAIDA                                        
100600     ELSE                                                                 
100700        MOVE WS-SQRT-ENTRADA TO WS-SQRT-X                                 
100800        IF WS-SQRT-X < 1                                                  
100900           MOVE 1 TO WS-SQRT-X                                            
101000        END-IF                                                            
101100                                                                          
101200        PERFORM 901-SQRT-ITERAR                                           
101300           VARYING WS-CONT-ITER FROM 1 BY 1                               
101400           UNTIL WS-CONT-ITER > 20                                        
101500                                                                          
101600        MOVE WS-SQRT-X TO WS-SQRT-SAIDA                                   
101700     END-IF                                                               
101800     .                                                                    
101900                                                                          
102000 901-SQRT-ITERAR.                                                         
102100                                                                          
102200     COMPUTE WS-SQRT-X ROUNDED =                                          
102300             (WS-SQRT-X + (WS-SQRT-ENTRADA / WS-SQRT-X)) / 2              
102400     .                                                                    
102500*--------------------------------------------------------------*          
102600*    SENO POR SERIE DE TAYLOR (VER V03 - 6 TERMOS)                        
102700*--------------------------------------------------------------*          
102800 910-CALC-SENO.                                                           
102900                                                                          
103000     COMPUTE WS-SENO-SAIDA =                                              
103100               WS-ANGULO-ENTRADA                                          
103200             - (WS-ANGULO-ENTRADA ** 3  /         6)                      
103300             + (WS-ANGULO-ENTRADA ** 5  /       120)                      
103400             - (WS-ANGULO-ENTRADA ** 7  /      5040)                      
103500             + (WS-ANGULO-ENTRADA ** 9  /    362880)                      
103600             - (WS-ANGULO-ENTRADA ** 11 /  39916800)                      
103700     .                                                                    
103800*--------------------------------------------------------------*          
103900*    COSSENO POR SERIE DE TAYLOR (VER V03 - 7 TERMOS)                     
104000*--------------------------------------------------------------*          
104100 920-CALC-COSSENO.                                                        
104200                                                                          
104300     COMPUTE WS-COSSENO-SAIDA =                                           
104400               1                                                          
104500             - (WS-ANGULO-ENTRADA ** 2  /        2)                       
104600             + (WS-ANGULO-ENTRADA ** 4  /       24)                       
104700             - (WS-ANGULO-ENTRADA ** 6  /      720)                       
104800             + (WS-ANGULO-ENTRADA ** 8  /    40320)                       
104900             - (WS-ANGULO-ENTRADA ** 10 /  3628800)                       
105000             + (WS-ANGULO-ENTRADA ** 12 / 479001600)                      
105100     .                                                                    
105200*--------------------------------------------------------------*          
105300*    ARCO-TANGENTE POR SERIE DE GREGORY COM REDUCAO DE ARGUM.             
105400*    (VER V03 - 2 REDUCOES PELA IDENTIDADE DO ANGULO METADE)              
105500*--------------------------------------------------------------*          
105600 930-CALC-ARCO-TAN.                                                       
105700                                                                          
105800     MOVE 'N'             TO WS-ATAN-NEGATIVO                             
105900     MOVE WS-ATAN-ENTRADA TO WS-ATAN-X                                    
106000                                                                          
106100     IF WS-ATAN-X < 0                                                     
106200        MOVE 'S' TO WS-ATAN-NEGATIVO                                      
106300        COMPUTE WS-ATAN-X = WS-ATAN-X * -1                                
106400     END-IF                                                               
106500                                                                          
106600     PERFORM 931-REDUZIR-ARGUMENTO                                        
106700     PERFORM 931-REDUZIR-ARGUMENTO                                        
106800                                                                          
106900     COMPUTE WS-ATAN-SAIDA =                                              
107000         4 * ( WS-ATAN-X                                                  
107100             - (WS-ATAN-X ** 3  /  3)                                     
107200             + (WS-ATAN-X ** 5  /  5)                                     
107300             - (WS-ATAN-X ** 7  /  7)                                     
107400             + (WS-ATAN-X ** 9  /  9)                                     
107500             - (WS-ATAN-X ** 11 / 11) )                                   
107600                                                                          
107700     IF WS-ATAN-NEGATIVO = 'S'                                            
107800        COMPUTE WS-ATAN-SAIDA = WS-ATAN-SAIDA * -1                        
107900     END-IF                                                               
108000     .                                                                    
108100                                                                          
108200 931-REDUZIR-ARGUMENTO.                                                   
108300                                                                          
108400     COMPUTE WS-SQRT-ENTRADA = 1 + (WS-ATAN-X * WS-ATAN-X)                
108500     PERFORM 900-CALC-SQRT                                                
108600     COMPUTE WS-ATAN-X = WS-ATAN-X / (1 + WS-SQRT-SAIDA)                  
108700     .                                                                    
108800*--------------------------------------------------------------*          
108900*    ARCO-TANGENTE DE 2 ARGUMENTOS, COM CORRECAO DE QUADRANTE             
109000*--------------------------------------------------------------*          
109100 935-CALC-ARCO-TAN2.                                                      
109200                                                                          
109300     IF WS-ATAN2-X > 0                                                    
109400        COMPUTE WS-ATAN-ENTRADA = WS-ATAN2-Y / WS-ATAN2-X                 
109500        PERFORM 930-CALC-ARCO-TAN                                         
109600        MOVE    WS-ATAN-SAIDA TO WS-ATAN2-SAIDA                           
109700     ELSE                                                                 
109800        IF WS-ATAN2-X < 0                                                 
109900           COMPUTE WS-ATAN-ENTRADA = WS-ATAN2-Y / WS-ATAN2-X              
110000           PERFORM 930-CALC-ARCO-TAN                                      
110100           IF WS-ATAN2-Y >= 0                                             
110200              COMPUTE WS-ATAN2-SAIDA = WS-ATAN-SAIDA + WS-PI              
110300           ELSE                                                           
110400              COMPUTE WS-ATAN2-SAIDA = WS-ATAN-SAIDA - WS-PI              
110500           END-IF                                                         
110600        ELSE                                                              
110700           IF WS-ATAN2-Y > 0                                              
110800              COMPUTE WS-ATAN2-SAIDA = WS-PI / 2                          
110900           ELSE                                                           
111000              IF WS-ATAN2-Y < 0                                           
111100                 COMPUTE WS-ATAN2-SAIDA = (WS-PI / 2) * -1                
111200              ELSE                                                        
111300                 MOVE ZERO TO WS-ATAN2-SAIDA                              
111400              END-IF                                                      
111500           END-IF                                                         
111600        END-IF                                                            
111700     END-IF                                                               
111800     .                                                                    
111900*--------------------------------------------------------------*          
112000*    IMPRESSAO DO CABECALHO DO RELATORIO (QUEBRA DE PAGINA)               
112100*--------------------------------------------------------------*          
112200 820-IMPRIMIR-CABECALHO.                                                  
112300                                                                          
112400     WRITE REG-RELATORIO FROM WS-CAB1  AFTER ADVANCING PAGE               
112500     WRITE REG-RELATORIO FROM WS-CAB2  AFTER ADVANCING 1                  
112600     WRITE REG-RELATORIO FROM WS-CAB3  AFTER ADVANCING 1                  
112700     WRITE REG-RELATORIO FROM WS-CAB2  AFTER ADVANCING 1                  
112800     IF WS-FS-REL NOT = '00'                                              
112900        MOVE 'ERRO NA GRAVACAO DO REPORT-FILE' TO WS-MSG                  
113000        MOVE  WS-FS-REL                        TO WS-FS-MSG               
113100        GO TO 999-ERRO                                                    
113200     END-IF                                                               
113300     MOVE 4 TO WS-CTLIN                                                   
113400     .                                                                    
113500*--------------------------------------------------------------*          
113600*    IMPRESSAO DE UMA LINHA DE DETALHE (1 POR RECLAMACAO)                 
113700*--------------------------------------------------------------*          
113800 810-IMPRIMIR-DETALHE.                                                    
113900                                                                          
114000     IF WS-CTLIN > 60                                                     
114100        PERFORM 820-IMPRIMIR-CABECALHO                                    
114200     END-IF                                                               
114300                                                                          
114400     MOVE SPACES             TO WS-LINHA-DETALHE                          
114500     MOVE COMPLAINT-ID-IN    TO WS-DET-ID                                 
114600     MOVE CATEGORIA-IN       TO WS-DET-CATEGORIA                          
114700     MOVE WS-URGENCIA-ACHADA TO WS-DET-URGENCIA                           
114800     MOVE WS-GRID-ACHADA     TO WS-DET-GRID                               
114900     MOVE WS-PARADA-ACHADA   TO WS-DET-PARADA                             
115000     COMPUTE WS-DET-DIST     ROUNDED = WS-DIST-MIN-PARADA                 
115100     COMPUTE WS-DET-MINUTOS  ROUNDED = WS-MINUTOS-CALC                    
115200                                                                          
115300     WRITE REG-RELATORIO FROM WS-LINHA-DETALHE AFTER ADVANCING 1          
115400     IF WS-FS-REL NOT = '00'                                              
115500        MOVE 'ERRO NA GRAVACAO DO REPORT-FILE' TO WS-MSG                  
115600        MOVE  WS-FS-REL                        TO WS-FS-MSG               
115700        GO TO 999-ERRO                                                    
115800     ELSE                                                                 
115900        ADD 1 TO WS-CTLIN                                                 
116000     END-IF                                                               
116100     .                                                                    
116200*--------------------------------------------------------------*          
116300*    PROCEDIMENTOS FINAIS - RELATORIO DE TOTAIS DE CONTROLE               
116400*    VER V08, V12 E V13 - CONTADORES DE URGENCIA, SEM QUADRA              
116500*    E NORMALIZACAO DE SEPARADOR                                          
116600*--------------------------------------------------------------*          
116700 090-TERMINAR.                                                            
116800                                                                          
116900     WRITE REG-RELATORIO FROM WS-HIFEN AFTER ADVANCING 2                  
117000                                                                          
117100     MOVE 'COMPLAINTS READ:        ' TO WS-LINHA-SUMARIO                  
117200     MOVE WS-CT-LIDO TO WS-SUM-VALOR                                      
117300     WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1          
117400                                                                          
117500     MOVE 'URGENCY RED:            ' TO WS-LINHA-SUMARIO                  
117600     MOVE WS-CT-URG-RED TO WS-SUM-VALOR                                   
117700     WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1          
117800                                                                          
117900     MOVE 'URGENCY YELLOW:         ' TO WS-LINHA-SUMARIO                  
118000     MOVE WS-CT-URG-YEL TO WS-SUM-VALOR                                   
118100     WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1          
118200                                                                          
118300     MOVE 'URGENCY GREEN:          ' TO WS-LINHA-SUMARIO                  
118400     MOVE WS-CT-URG-GRE TO WS-SUM-VALOR                                   
118500     WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1          
118600                                                                          
118700     MOVE 'COMPLAINTS WITHOUT GRID:' TO WS-LINHA-SUMARIO          DOC14071
118800     MOVE WS-CT-SEM-GRID TO WS-SUM-VALOR                          DOC14071
118900     WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1  DOC14071
119000                                                                          
119100     MOVE 'CATEGORY W/ UNDERSCORE: ' TO WS-LINHA-SUMARIO          DOC14079
119200     MOVE WS-CT-SEPARADOR TO WS-SUM-VALOR                         DOC14079
119300     WRITE REG-RELATORIO FROM WS-LINHA-SUMARIO AFTER ADVANCING 1  DOC14079
119400                                                                          
119500     IF WS-FS-REL NOT = '00'                                              
119600        MOVE 'ERRO NA GRAVACAO DO REPORT-FILE' TO WS-MSG                  
119700        MOVE  WS-FS-REL                        TO WS-FS-MSG               
119800        GO TO 999-ERRO                                                    
119900     END-IF                                                               
120000                                                                          
120100     DISPLAY ' *========================================*'                
120200     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG012         *'               
120300     DISPLAY ' *----------------------------------------*'                
120400     DISPLAY ' * QUADRAS CARREGADAS       = ' WS-CT-GRID                  
120500     DISPLAY ' * PARADAS PROX. CARREGADAS = ' WS-CT-NSTP                  
120600     DISPLAY ' * PARADAS DE ONIBUS CARREG.= ' WS-CT-STOP                  
120700     DISPLAY ' * RECLAMACOES LIDAS        = ' WS-CT-LIDO                  
120800     DISPLAY ' * RECLAMACOES GRAVADAS     = ' WS-CT-GRAVADO               
120900     DISPLAY ' * URGENCIA RED             = ' WS-CT-URG-RED               
121000     DISPLAY ' * URGENCIA YELLOW          = ' WS-CT-URG-YEL               
121100     DISPLAY ' * URGENCIA GREEN           = ' WS-CT-URG-GRE               
121200     DISPLAY ' * RECLAMACOES SEM QUADRA   = ' WS-CT-SEM-GRID      DOC14071
121300     DISPLAY ' * CATEGORIA C/ TRACO BAIXO = ' WS-CT-SEPARADOR     DOC14079
121400     DISPLAY ' *========================================*'                
121500                                                                          
121600     PERFORM 095-FECHAR-ARQUIVOS                                          
121700                                                                          
121800     DISPLAY ' *----------------------------------------*'                
121900     DISPLAY ' *      TERMINO NORMAL DO CGPRG012         *'               
122000     DISPLAY ' *----------------------------------------*'                
122100     .                                                                    
122200*--------------------------------------------------------------*          
122300*    FECHAMENTO DE TODOS OS ARQUIVOS DO PROCESSAMENTO                     
122400*--------------------------------------------------------------*          
122500 095-FECHAR-ARQUIVOS.                                                     
122600                                                                          
122700     CLOSE GRID-FILE                                                      
122800     IF WS-FS-GRID NOT = '00'                                             
122900        MOVE 'ERRO AO FECHAR O GRID-FILE'   TO WS-MSG                     
123000        MOVE  WS-FS-GRID                    TO WS-FS-MSG                  
123100        GO TO 999-ERRO                                                    
123200     END-IF                                                               
123300                                                                          
123400     CLOSE NSTOPS-FILE                                                    
123500     IF WS-FS-NSTP NOT = '00'                                             
123600        MOVE 'ERRO AO FECHAR O NSTOPS-FILE' TO WS-MSG                     
123700        MOVE  WS-FS-NSTP                    TO WS-FS-MSG                  
123800        GO TO 999-ERRO                                                    
123900     END-IF                                                               
124000                                                                          
124100     CLOSE STOPS-FILE                                                     
124200     IF WS-FS-STOP NOT = '00'                                             
124300        MOVE 'ERRO AO FECHAR O STOPS-FILE'  TO WS-MSG                     
124400        MOVE  WS-FS-STOP                    TO WS-FS-MSG                  
124500        GO TO 999-ERRO                                                    
124600     END-IF                                                               
124700                                                                          
124800     CLOSE COMPLT-FILE                                                    
124900     IF WS-FS-COMP NOT = '00'                                             
125000        MOVE 'ERRO AO FECHAR O COMPLT-FILE' TO WS-MSG                     
125100        MOVE  WS-FS-COMP                    TO WS-FS-MSG                  
125200        GO TO 999-ERRO                                                    
125300     END-IF                                                               
125400                                                                          
125500     CLOSE COMPOUT-FILE                                                   
125600     IF WS-FS-CMOU NOT = '00'                                             
125700        MOVE 'ERRO AO FECHAR O COMPOUT-FILE' TO WS-MSG                    
125800        MOVE  WS-FS-CMOU                     TO WS-FS-MSG                 
125900        GO TO 999-ERRO                                                    
126000     END-IF                                                               
126100                                                                          
126200     CLOSE REPORT-FILE                                                    
126300     IF WS-FS-REL NOT = '00'                                              
126400        MOVE 'ERRO AO FECHAR O REPORT-FILE' TO WS-MSG                     
126500        MOVE  WS-FS-REL                     TO WS-FS-MSG                  
126600        GO TO 999-ERRO                                                    
126700     END-IF                                                               
126800     .                                                                    
126900*--------------------------------------------------------------*          
127000*    ROTINA DE ERRO - CANCELAMENTO ANORMAL DO PROCESSAMENTO               
127100*--------------------------------------------------------------*          
127200 999-ERRO.                                                                
127300                                                                          
127400     DISPLAY ' *----------------------------------------*'                
127500     DISPLAY ' *           PROGRAMA CANCELADO           *'                
127600     DISPLAY ' *----------------------------------------*'                
127700     DISPLAY ' * MENSAGEM    = ' WS-MSG                                   
127800     DISPLAY ' * FILE STATUS = ' WS-FS-MSG                                
127900     DISPLAY ' *----------------------------------------*'                
128000     DISPLAY ' *       TERMINO ANORMAL DO CGPRG012       *'               
128100     DISPLAY ' *----------------------------------------*'                
128200     STOP RUN                                                             
128300     .                                                                    
128400*---------------> FIM DO PROGRAMA CGPRG012 <--------------------*         
